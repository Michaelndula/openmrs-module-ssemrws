000100******************************************************************
000200*    APPTREC  --  SCHEDULED APPOINTMENT, INBOUND FEED RECORD    *
000300*    SORTED ASCENDING BY APP-PAT-ID, THEN APP-DATE.             *
000400*    NOTE -- THIS LAYOUT CAME OVER FROM THE CLINIC SCHEDULING   *
000500*    FEED AT ITS NATIVE 23-BYTE WIDTH; THERE IS NO SLACK BYTE   *
000600*    LEFT FOR A FILLER ON THIS ONE RECORD, UNLIKE THE OTHERS.   *
000700******************************************************************
000800 01  APPOINTMENT-REC.
000900     05  APP-PAT-ID              PIC 9(6).
001000     05  APP-DATE                PIC 9(8).
001100     05  APP-DATE-YMD REDEFINES APP-DATE.
001200         10  APP-DATE-CCYY       PIC 9(4).
001300         10  APP-DATE-MM         PIC 9(2).
001400         10  APP-DATE-DD         PIC 9(2).
001500     05  APP-STATUS              PIC X(9).
001600         88  APP-IS-SCHEDULED    VALUE "SCHEDULED".
001700         88  APP-IS-MISSED       VALUE "MISSED   ".
