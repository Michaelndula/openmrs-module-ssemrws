000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ARTLIST.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 04/11/89.
000700 DATE-COMPILED. 04/11/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  C H A N G E   L O G                                          *
001100*  DATE      BY    TICKET    DESCRIPTION                        *
001200*----------------------------------------------------------------
001300*  041189    JS    INITIAL   ART REGISTER LINE LISTING AND       *
001400*                            COHORT/SUMMARY REPORT, REPLACES THE *
001500*                            OLD MANUAL TALLY SHEETS THE CLINIC  *
001600*                            RECORDS OFFICE WAS KEEPING.          *
001700*  082390    TGD   WO-1140   ADDED REGIMEN COUNT SECTION TO THE  *
001800*                            SUMMARY REPORT -- PHARMACY WANTS    *
001900*                            ADULT/CHILD REGIMEN COUNTS MONTHLY. *
002000*  031592    TGD   WO-2240   DUE-FOR-VL LADDER REWRITTEN AS A     *
002100*                            TRUE CASE LADDER (455-) INSTEAD OF  *
002200*                            THE ORIGINAL NESTED-IF MESS -- SEE  *
002300*                            450-CALC-VL-DUE-DATE.                *
002400*  042694    RPW   WO-3107   PERIOD SUMMARY PICKS UP WEEK-OF-     *
002500*                            MONTH AND DAY-OF-WEEK BREAKOUTS IN  *
002600*                            ADDITION TO BY-MONTH (CLINIC MGR    *
002700*                            WANTS TO SEE CLINIC DAY LOAD).      *
002800*  110898    TGD   Y2K-0017  CONFIRMED ALL DATE FIELDS IN PATREC/ *
002900*                            OBSREC/APPTREC/PATLINE CARRY FULL   *
003000*                            CCYY -- SIGNED OFF FOR THE Y2K       *
003100*                            INVENTORY, NO CODE CHANGES MADE.     *
003200*  091403    RPW   WO-4488   HIGH-VL/SUPPRESSED SPLIT OUT OF THE  *
003300*                            OLD SINGLE "VL-STATUS" COHORT INTO  *
003400*                            TWO SEPARATE COHORT LINES PER THE   *
003500*                            REVISED CLINICAL REPORTING CHECKLIST.*
003600*  051407    JMS   WO-5129   TRANSFERRED-IN / TRANSFERRED-OUT    *
003700*                            COHORTS ADDED -- FACILITY NOW HAS   *
003800*                            A FORMAL REFERRAL NETWORK.           *
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS NEXT-PAGE.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT ARTPAT
005500     ASSIGN TO UT-S-ARTPAT
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS IFCODE.
005800
005900     SELECT ARTOBS
006000     ASSIGN TO UT-S-ARTOBS
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS OBCODE.
006300
006400     SELECT ARTAPPT
006500     ASSIGN TO UT-S-ARTAPPT
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS APCODE.
006800
006900     SELECT ARTLIST-OUT
007000     ASSIGN TO UT-S-ARTLIST
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS OFCODE.
007300
007400     SELECT RPT-SUMMARY
007500     ASSIGN TO UT-S-RPTSUM
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS RSCODE.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SYSOUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 130 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SYSOUT-REC.
008700 01  SYSOUT-REC  PIC X(130).
008800
008900 FD  ARTPAT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 146 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS PATIENT-REC.
009500     COPY PATREC.
009600
009700 FD  ARTOBS
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 70 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS OBSERVATION-REC.
010300     COPY OBSREC.
010400
010500 FD  ARTAPPT
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 23 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS APPOINTMENT-REC.
011100     COPY APPTREC.
011200
011300 FD  ARTLIST-OUT
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 229 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS PATIENT-LINE-REC.
011900     COPY PATLINE.
012000
012100 FD  RPT-SUMMARY
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 132 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS SUM-PRINT-REC.
012700 01  SUM-PRINT-REC               PIC X(132).
012800
012900 WORKING-STORAGE SECTION.
013000 01  FILE-STATUS-CODES.
013100     05  IFCODE                  PIC X(2).
013200         88  PATIENT-EOF             VALUE "10".
013300     05  OBCODE                  PIC X(2).
013400         88  OBS-EOF                 VALUE "10".
013500     05  APCODE                  PIC X(2).
013600         88  APPT-EOF                VALUE "10".
013700     05  OFCODE                  PIC X(2).
013800     05  RSCODE                  PIC X(2).
013900
014000 77  WS-MORE-PATIENTS-SW         PIC X(1) VALUE "Y".
014100     88  MORE-PATIENTS               VALUE "Y".
014200     88  NO-MORE-PATIENTS            VALUE "N".
014300 77  WS-MORE-OBS-SW              PIC X(1) VALUE "Y".
014400     88  MORE-OBS                    VALUE "Y".
014500     88  NO-MORE-OBS                 VALUE "N".
014600 77  WS-MORE-APPT-SW             PIC X(1) VALUE "Y".
014700     88  MORE-APPT                   VALUE "Y".
014800     88  NO-MORE-APPT                VALUE "N".
014900 77  WS-OBS-MATCH-SW             PIC X(1).
015000     88  OBS-MATCHES-PATIENT         VALUE "Y".
015100 77  WS-APPT-MATCH-SW            PIC X(1).
015200     88  APPT-MATCHES-PATIENT        VALUE "Y".
015300 77  WS-PERIOD-OBS-SW            PIC X(1).
015400     88  OBS-IN-PERIOD               VALUE "Y".
015500
015600****** RUN PARAMETERS -- READ FROM THE JOB'S SYSIN CARD.  WE DO
015700****** NOT USE FUNCTION CURRENT-DATE; THE RUN DATE IS A CONTROL
015800****** PARAMETER LIKE START/END SO REPORTS CAN BE RERUN FOR A
015900****** PRIOR PERIOD WITHOUT EDITING THE PROGRAM.
016000 01  WS-SYSIN-CARD.
016100     05  SI-RUN-DATE             PIC 9(8).
016200     05  SI-START-DATE           PIC 9(8).
016300     05  SI-END-DATE             PIC 9(8).
016400
016500 01  WS-RUN-PARMS.
016600     05  WS-RUN-DATE             PIC 9(8).
016700     05  WS-RUN-DATE-YMD REDEFINES WS-RUN-DATE.
016800         10  WS-RUN-CCYY         PIC 9(4).
016900         10  WS-RUN-MM           PIC 9(2).
017000         10  WS-RUN-DD           PIC 9(2).
017100     05  WS-START-DATE           PIC 9(8).
017200     05  WS-END-DATE             PIC 9(8).
017300
017400 01  WS-WORK-COUNTERS.
017500     05  WS-PAT-RECORDS-READ     PIC 9(7) COMP.
017600     05  WS-OBS-RECORDS-READ     PIC 9(7) COMP.
017700     05  WS-APPT-RECORDS-READ    PIC 9(7) COMP.
017800     05  WS-LINES-WRITTEN        PIC 9(7) COMP.
017900     05  WS-SUM-LINES-WRITTEN    PIC 9(7) COMP.
018000     05  WS-DAYS-SINCE-REGM      PIC S9(9) COMP.
018100     05  WS-DAYS-SINCE-MISSED    PIC S9(9) COMP.
018200     05  WS-MONTHS-ON-TREATMENT  PIC S9(7) COMP.
018300     05  WS-TEMP-DAYS            PIC S9(9) COMP.
018400     05  WS-TEMP-DATE            PIC 9(8).
018500     05  WS-TEMP-DATE-2          PIC 9(8).
018600     05  WS-CURRENT-VL-VALUE     PIC 9(7)V99.
018700     05  WS-CURRENT-VL-DATE      PIC 9(8).
018800     05  WS-CURRENT-VL-IS-CODED  PIC X(1).
018900         88  WS-VL-FROM-VLR          VALUE "Y".
019000
019100 01  WS-LINE-PRINTER-CTL.
019200     05  WS-LINE-COUNT           PIC 9(3) COMP VALUE 99.
019300     05  WS-PAGE-COUNT           PIC 9(3) COMP VALUE ZERO.
019400     05  WS-LINES-PER-PAGE       PIC 9(3) COMP VALUE 55.
019500
019600****** PERIOD-SUMMARY DATE LIST -- PAT-DATE-CREATED VALUES THAT
019700****** FALL IN THE PERIOD, COLLECTED DURING 200-PROCESS-ONE-PAT
019800****** AND CRUNCHED BY THE 700-PERIOD-SUMMARY FAMILY.
019900 01  WS-PERIOD-DATE-LIST.
020000     05  WS-PDL-COUNT            PIC 9(5) COMP.
020100     05  WS-PDL-MAX              PIC 9(5) COMP VALUE 09000.
020200     05  WS-PDL-ENTRY OCCURS 1 TO 9000 TIMES
020300             DEPENDING ON WS-PDL-COUNT
020400             INDEXED BY PDL-IDX.
020500         10  WS-PDL-DATE         PIC 9(8).
020600         10  WS-PDL-DATE-YMD REDEFINES WS-PDL-DATE.
020700             15  WS-PDL-CCYY     PIC 9(4).
020800             15  WS-PDL-MM       PIC 9(2).
020900             15  WS-PDL-DD       PIC 9(2).
021000
021100****** MONTH-NAME TABLE, JAN THRU DEC IN CALENDAR ORDER.
021200 01  WS-MONTH-NAME-TABLE.
021300     05  FILLER                  PIC X(3) VALUE "Jan".
021400     05  FILLER                  PIC X(3) VALUE "Feb".
021500     05  FILLER                  PIC X(3) VALUE "Mar".
021600     05  FILLER                  PIC X(3) VALUE "Apr".
021700     05  FILLER                  PIC X(3) VALUE "May".
021800     05  FILLER                  PIC X(3) VALUE "Jun".
021900     05  FILLER                  PIC X(3) VALUE "Jul".
022000     05  FILLER                  PIC X(3) VALUE "Aug".
022100     05  FILLER                  PIC X(3) VALUE "Sep".
022200     05  FILLER                  PIC X(3) VALUE "Oct".
022300     05  FILLER                  PIC X(3) VALUE "Nov".
022400     05  FILLER                  PIC X(3) VALUE "Dec".
022500 01  WS-MONTH-NAME-R REDEFINES WS-MONTH-NAME-TABLE.
022600     05  WS-MONTH-NAME           PIC X(3) OCCURS 12 TIMES
022700                                  INDEXED BY MNT-IDX.
022800
022900****** DAY-OF-WEEK NAME TABLE, MON THRU SUN (ISO ORDER, MON
023000****** FIRST, AS THE PERIOD-SUMMARY DAY BREAKOUT SORTS MON FIRST)
023100 01  WS-DOW-NAME-TABLE.
023200     05  FILLER                  PIC X(3) VALUE "Mon".
023300     05  FILLER                  PIC X(3) VALUE "Tue".
023400     05  FILLER                  PIC X(3) VALUE "Wed".
023500     05  FILLER                  PIC X(3) VALUE "Thu".
023600     05  FILLER                  PIC X(3) VALUE "Fri".
023700     05  FILLER                  PIC X(3) VALUE "Sat".
023800     05  FILLER                  PIC X(3) VALUE "Sun".
023900 01  WS-DOW-NAME-R REDEFINES WS-DOW-NAME-TABLE.
024000     05  WS-DOW-NAME             PIC X(3) OCCURS 7 TIMES
024100                                  INDEXED BY DOW-IDX.
024200
024300****** MONTH x WEEK-OF-MONTH(1-5) AND MONTH x DOW(1-7) GRIDS.
024400****** CLEARED TO ZERO IN 000-HOUSEKEEPING AND BUMPED AS PERIOD
024500****** DATES ARE WALKED IN 700-PERIOD-SUMMARY.
024600 01  WS-MONTH-COUNT-TABLE.
024700     05  WS-MONTH-COUNT          PIC 9(5) COMP OCCURS 12 TIMES
024800                                  INDEXED BY MOC-IDX.
024900 01  WS-WEEK-COUNT-TABLE.
025000     05  WS-WEEK-MONTH-ENTRY OCCURS 12 TIMES INDEXED BY WKM-IDX.
025100         10  WS-WEEK-COUNT       PIC 9(5) COMP OCCURS 5 TIMES
025200                                  INDEXED BY WK-IDX.
025300 01  WS-DOW-COUNT-TABLE.
025400     05  WS-DOW-MONTH-ENTRY OCCURS 12 TIMES INDEXED BY DWM-IDX.
025500         10  WS-DOW-COUNT        PIC 9(5) COMP OCCURS 7 TIMES
025600                                  INDEXED BY DWK-IDX.
025700
025800****** REGIMEN FAMILY TABLE -- ADULT CODES FIRST, CHILD CODES
025900****** SECOND, SECOND-LINE SWITCH = Y FOR THE 2A-2K ADULT CODES.
026000 01  WS-REGIMEN-CODE-TABLE.
026100     05  FILLER PIC X(6) VALUE "1AA N0".
026200     05  FILLER PIC X(6) VALUE "1BA N0".
026300     05  FILLER PIC X(6) VALUE "1CA N0".
026400     05  FILLER PIC X(6) VALUE "1DA N0".
026500     05  FILLER PIC X(6) VALUE "1EA N0".
026600     05  FILLER PIC X(6) VALUE "1FA N0".
026700     05  FILLER PIC X(6) VALUE "1GA N0".
026800     05  FILLER PIC X(6) VALUE "1HA N0".
026900     05  FILLER PIC X(6) VALUE "1JA N0".
027000     05  FILLER PIC X(6) VALUE "2AA Y0".
027100     05  FILLER PIC X(6) VALUE "2BA Y0".
027200     05  FILLER PIC X(6) VALUE "2CA Y0".
027300     05  FILLER PIC X(6) VALUE "2DA Y0".
027400     05  FILLER PIC X(6) VALUE "2EA Y0".
027500     05  FILLER PIC X(6) VALUE "2FA Y0".
027600     05  FILLER PIC X(6) VALUE "2GA Y0".
027700     05  FILLER PIC X(6) VALUE "2HA Y0".
027800     05  FILLER PIC X(6) VALUE "2IA Y0".
027900     05  FILLER PIC X(6) VALUE "2JA Y0".
028000     05  FILLER PIC X(6) VALUE "2KA Y0".
028100     05  FILLER PIC X(6) VALUE "4AC N0".
028200     05  FILLER PIC X(6) VALUE "4BC N0".
028300     05  FILLER PIC X(6) VALUE "4CC N0".
028400     05  FILLER PIC X(6) VALUE "4DC N0".
028500     05  FILLER PIC X(6) VALUE "4EC N0".
028600     05  FILLER PIC X(6) VALUE "4FC N0".
028700     05  FILLER PIC X(6) VALUE "4GC N0".
028800     05  FILLER PIC X(6) VALUE "4HC N0".
028900     05  FILLER PIC X(6) VALUE "4IC N0".
029000     05  FILLER PIC X(6) VALUE "4JC N0".
029100     05  FILLER PIC X(6) VALUE "4KC N0".
029200     05  FILLER PIC X(6) VALUE "4LC N0".
029300     05  FILLER PIC X(6) VALUE "5AC N0".
029400     05  FILLER PIC X(6) VALUE "5BC N0".
029500     05  FILLER PIC X(6) VALUE "5CC N0".
029600     05  FILLER PIC X(6) VALUE "5DC N0".
029700     05  FILLER PIC X(6) VALUE "5EC N0".
029800     05  FILLER PIC X(6) VALUE "5FC N0".
029900     05  FILLER PIC X(6) VALUE "5GC N0".
030000     05  FILLER PIC X(6) VALUE "5HC N0".
030100     05  FILLER PIC X(6) VALUE "5IC N0".
030200     05  FILLER PIC X(6) VALUE "5JC N0".
030300 01  WS-REGIMEN-TABLE-R REDEFINES WS-REGIMEN-CODE-TABLE.
030400     05  RGT-ENTRY OCCURS 40 TIMES INDEXED BY RGT-IDX.
030500         10  RGT-CODE            PIC X(2).
030600         10  RGT-TYPE            PIC X(1).
030700         10  FILLER              PIC X(1).
030800         10  RGT-2ND-LINE        PIC X(1).
030900         10  RGT-COUNT           PIC 9(1) COMP.
031000 01  WS-REGIMEN-COUNTS.
031100     05  WS-REGIMEN-CNT-ENTRY OCCURS 40 TIMES INDEXED BY RGC-IDX.
031200         10  WS-REGIMEN-CNT      PIC 9(6) COMP.
031300
031400****** COHORT COUNTERS -- ONE PER SUMMARY-COUNT LINE IN THE
031500****** COHORT-COUNTS SECTION OF THE REPORT.
031600 01  WS-COHORT-COUNTERS.
031700     05  WS-CNT-DECEASED         PIC 9(6) COMP.
031800     05  WS-CNT-XFER-OUT         PIC 9(6) COMP.
031900     05  WS-CNT-XFER-IN          PIC 9(6) COMP.
032000     05  WS-CNT-RTT              PIC 9(6) COMP.
032100     05  WS-CNT-IIT              PIC 9(6) COMP.
032200     05  WS-CNT-ACTIVE           PIC 9(6) COMP.
032300     05  WS-CNT-NEW-CLIENTS      PIC 9(6) COMP.
032400     05  WS-CNT-HIGH-VL          PIC 9(6) COMP.
032500     05  WS-CNT-SUPPRESSED-VL    PIC 9(6) COMP.
032600     05  WS-CNT-DUE-VL           PIC 9(6) COMP.
032700     05  WS-CNT-ON-APPT          PIC 9(6) COMP.
032800     05  WS-CNT-MISSED-APPT      PIC 9(6) COMP.
032900     05  WS-CNT-COMMUNITY        PIC 9(6) COMP.
033000     05  WS-CNT-TOTAL-PATIENTS   PIC 9(6) COMP.
033100
033200****** ADDMOS / DAYDIF CALL INTERFACES.
033300 01  WS-ADDMOS-PARMS.
033400     05  WS-ADM-IN-DATE          PIC 9(8).
033500     05  WS-ADM-MONTHS-TO-ADD    PIC S9(3) COMP.
033600     05  WS-ADM-OUT-DATE         PIC 9(8).
033700 01  WS-DAYDIF-PARMS.
033800     05  WS-DDF-DATE-1           PIC 9(8).
033900     05  WS-DDF-DATE-2           PIC 9(8).
034000     05  WS-DDF-DAYS-BETWEEN     PIC S9(9).
034100 01  WS-SUBPGM-RETURN-CD         PIC 9(4) COMP.
034200
034300     COPY SUMREC.
034400     COPY PATWORK.
034500     COPY ABENDREC.
034600
034700 PROCEDURE DIVISION.
034800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034900     PERFORM 200-PROCESS-ONE-PATIENT THRU 200-EXIT
035000             VARYING PW-IDX FROM 1 BY 1
035100             UNTIL PW-IDX > PW-ENTRY-COUNT.
035200     PERFORM 600-COHORT-COUNTS THRU 600-EXIT.
035300     PERFORM 680-REGIMEN-COUNTS THRU 680-EXIT.
035400     PERFORM 700-PERIOD-SUMMARY THRU 700-EXIT.
035500     PERFORM 999-CLEANUP THRU 999-EXIT.
035600     MOVE +0 TO RETURN-CODE.
035700     GOBACK.
035800
035900******************************************************************
036000*  000-HOUSEKEEPING -- READ THE SYSIN CONTROL CARD, OPEN FILES,  *
036100*  AND RUN THE COMMON LOAD PHASE (PATIENT, OBSERVATION, THEN     *
036200*  APPOINTMENT) INTO THE PW-ENTRY WORK TABLE.                    *
036300******************************************************************
036400 000-HOUSEKEEPING.
036500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
036600     DISPLAY "******** BEGIN JOB ARTLIST ********".
036700     ACCEPT WS-SYSIN-CARD FROM SYSIN.
036800     MOVE SI-RUN-DATE   TO WS-RUN-DATE.
036900     MOVE SI-START-DATE TO WS-START-DATE.
037000     MOVE SI-END-DATE   TO WS-END-DATE.
037100
037200     INITIALIZE WS-WORK-COUNTERS WS-COHORT-COUNTERS
037300                WS-MONTH-COUNT-TABLE WS-WEEK-COUNT-TABLE
037400                WS-DOW-COUNT-TABLE WS-REGIMEN-COUNTS
037500                PATIENT-WORK-TABLE WS-PERIOD-DATE-LIST.
037600     MOVE ZERO TO PW-ENTRY-COUNT WS-PDL-COUNT.
037700
037800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
037900     PERFORM 900-READ-PATIENT THRU 900-EXIT.
038000     IF NO-MORE-PATIENTS
038100         MOVE "EMPTY PATIENT INPUT FILE" TO ABEND-REASON
038200         GO TO 1000-ABEND-RTN.
038300     PERFORM 910-READ-OBS THRU 910-EXIT.
038400     PERFORM 920-READ-APPT THRU 920-EXIT.
038500
038600     PERFORM 810-LOAD-PATIENT-ENTRIES THRU 810-EXIT
038700             UNTIL NO-MORE-PATIENTS.
038800     PERFORM 820-LOAD-OBSERVATIONS THRU 820-EXIT
038900             UNTIL NO-MORE-OBS.
039000     PERFORM 830-LOAD-APPOINTMENTS THRU 830-EXIT
039100             UNTIL NO-MORE-APPT.
039200 000-EXIT.
039300     EXIT.
039400
039500******************************************************************
039600*  810-LOAD-PATIENT-ENTRIES -- ONE PW-ENTRY PER PATIENT, IN      *
039700*  PAT-ID ORDER (THE PATIENT FEED'S NATIVE ORDER).               *
039800******************************************************************
039900 810-LOAD-PATIENT-ENTRIES.
040000     MOVE "810-LOAD-PATIENT-ENTRIES" TO PARA-NAME.
040100     ADD 1 TO PW-ENTRY-COUNT.
040200     SET PW-IDX TO PW-ENTRY-COUNT.
040300     MOVE PAT-ID IN PATIENT-REC        TO PW-PAT-ID (PW-IDX).
040400     MOVE PAT-NAME IN PATIENT-REC      TO PW-NAME (PW-IDX).
040500     MOVE PAT-SEX IN PATIENT-REC       TO PW-SEX (PW-IDX).
040600     MOVE PAT-BIRTHDATE IN PATIENT-REC TO PW-BIRTHDATE (PW-IDX).
040700     MOVE PAT-DATE-CREATED IN PATIENT-REC
040800                                        TO PW-DATE-CREATED (PW-IDX).
040900     MOVE PAT-VILLAGE IN PATIENT-REC   TO PW-VILLAGE (PW-IDX).
041000     MOVE PAT-LANDMARK IN PATIENT-REC  TO PW-LANDMARK (PW-IDX).
041100     MOVE "N" TO PW-TRANSFER-IN-SW (PW-IDX).
041200     IF PAT-IDENT-TI-TAG IN PATIENT-REC = "TI-"
041300         MOVE "Y" TO PW-TRANSFER-IN-SW (PW-IDX).
041400
041500     PERFORM 900-READ-PATIENT THRU 900-EXIT.
041600 810-EXIT.
041700     EXIT.
041800
041900******************************************************************
042000*  820-LOAD-OBSERVATIONS -- MATCH EACH OBSERVATION TO ITS PW-    *
042100*  ENTRY BY PAT-ID (BINARY SEARCH -- BOTH FEEDS ARE PAT-ID        *
042200*  ASCENDING) AND ACCUMULATE THE FIELDS THE LINE LISTING AND     *
042300*  COHORT RULES NEED.  VL-ELIGIBILITY IS ALSO TESTED HERE, ROW    *
042400*  BY ROW, AS EACH QUALIFYING OBSERVATION ARRIVES, SO WE NEVER    *
042500*  HAVE TO GO BACK AND RE-WALK THE WHOLE OBSERVATION CHAIN LATER. *
042600******************************************************************
042700 820-LOAD-OBSERVATIONS.
042800     MOVE "820-LOAD-OBSERVATIONS" TO PARA-NAME.
042900     SEARCH ALL PW-ENTRY
043000         AT END
043100             GO TO 820-READ-NEXT
043200         WHEN PW-PAT-ID (PW-IDX) = OBS-PAT-ID IN OBSERVATION-REC
043300             PERFORM 825-ACCUM-ONE-OBS THRU 825-EXIT.
043400 820-READ-NEXT.
043500     PERFORM 910-READ-OBS THRU 910-EXIT.
043600 820-EXIT.
043700     EXIT.
043800
043900 825-ACCUM-ONE-OBS.
044000     MOVE "825-ACCUM-ONE-OBS" TO PARA-NAME.
044100     MOVE "N" TO WS-PERIOD-OBS-SW.
044200     IF OBS-DATE IN OBSERVATION-REC NOT < WS-START-DATE
044300        AND OBS-DATE IN OBSERVATION-REC NOT > WS-END-DATE
044400         MOVE "Y" TO WS-PERIOD-OBS-SW.
044500
044600     EVALUATE TRUE
044700         WHEN OBS-IS-REGIMEN
044800             PERFORM 826-ACCUM-REGIMEN THRU 826-EXIT
044900         WHEN OBS-IS-PREGNANT
045000             PERFORM 827-ACCUM-PREG-BRFD THRU 827-EXIT
045100         WHEN OBS-IS-BREASTFEED
045200             PERFORM 827-ACCUM-PREG-BRFD THRU 827-EXIT
045300         WHEN OBS-IS-PMTCT
045400             MOVE "Y" TO PW-PMTCT-SW (PW-IDX)
045500         WHEN OBS-IS-VL-NUM
045600             PERFORM 828-ACCUM-VL-NUM THRU 828-EXIT
045700         WHEN OBS-IS-VL-CODED
045800             PERFORM 829-ACCUM-VLR THRU 829-EXIT
045900         WHEN OBS-IS-EAC-SESSION AND (OBS-ENC-HVL OR OBS-ENC-FUP)
046000              AND WS-PERIOD-OBS-SW = "Y"
046100             PERFORM 831-ACCUM-EAC THRU 831-EXIT
046200         WHEN OBS-IS-REPEAT-VL-C
046300             MOVE OBS-DATE IN OBSERVATION-REC
046400                                       TO PW-RVLC-DATE (PW-IDX)
046500         WHEN OBS-IS-REPEAT-VL-R
046600             PERFORM 832-ACCUM-RVLR THRU 832-EXIT
046700         WHEN OBS-IS-ENROLL-DATE
046800             PERFORM 837-ACCUM-ENRL THRU 837-EXIT
046900         WHEN OBS-IS-ART-INIT
047000             MOVE OBS-VALUE-DATE IN OBSERVATION-REC
047100                                  TO PW-ARTI-LATEST-DATE (PW-IDX)
047200         WHEN OBS-IS-REFILL
047300             MOVE OBS-VALUE-DATE IN OBSERVATION-REC
047400                                  TO PW-RFIL-LATEST-DATE (PW-IDX)
047500         WHEN OBS-IS-SAMPLE-DATE
047600             PERFORM 833-ACCUM-SAMPLE THRU 833-EXIT
047700         WHEN OBS-IS-RETURN-TRT
047800             PERFORM 834-ACCUM-RTT THRU 834-EXIT
047900         WHEN OBS-IS-TRANSF-OUT
048000             PERFORM 835-ACCUM-TOUT THRU 835-EXIT
048100         WHEN OBS-IS-DECEASED
048200             PERFORM 836-ACCUM-DEAD THRU 836-EXIT
048300         WHEN OBS-IS-VL-RESULT-DT
048400             MOVE OBS-VALUE-DATE IN OBSERVATION-REC
048500                                  TO PW-VLRD-LATEST-DATE (PW-IDX)
048600         WHEN OTHER
048700             CONTINUE
048800     END-EVALUATE.
048900
049000     PERFORM 840-ACCUM-ENCOUNTER-FOOTPRINT THRU 840-EXIT.
049100     PERFORM 320-CHECK-VL-ELIGIBILITY THRU 320-EXIT.
049200 825-EXIT.
049300     EXIT.
049400
049500 826-ACCUM-REGIMEN.
049600     MOVE "826-ACCUM-REGIMEN" TO PARA-NAME.
049700     IF NOT PW-HAS-REGM (PW-IDX)
049800         MOVE "Y" TO PW-REGM-SEEN-SW (PW-IDX)
049900         MOVE OBS-DATE IN OBSERVATION-REC
050000                                  TO PW-REGM-FIRST-DATE (PW-IDX).
050100     IF PW-REGM-LATEST-CODE (PW-IDX) NOT = SPACES
050200        AND PW-REGM-LATEST-CODE (PW-IDX)
050300                NOT = OBS-VALUE-CODE IN OBSERVATION-REC
050400         MOVE PW-REGM-LATEST-DATE (PW-IDX)
050500                                  TO PW-REGM-PRIOR-DATE (PW-IDX)
050600         MOVE PW-REGM-LATEST-CODE (PW-IDX)
050700                                  TO PW-REGM-PRIOR-CODE (PW-IDX).
050800     MOVE OBS-DATE IN OBSERVATION-REC TO PW-REGM-LATEST-DATE (PW-IDX).
050900     MOVE OBS-VALUE-CODE IN OBSERVATION-REC
051000                                  TO PW-REGM-LATEST-CODE (PW-IDX).
051100     IF WS-PERIOD-OBS-SW = "Y" AND (OBS-ENC-PFH OR OBS-ENC-FUP)
051200         ADD 1 TO PW-REGM-PERIOD-CNT (PW-IDX)
051300         MOVE "Y" TO PW-REGM-PFH-FUP-PD-SW (PW-IDX).
051400 826-EXIT.
051500     EXIT.
051600
051700 827-ACCUM-PREG-BRFD.
051800     MOVE "827-ACCUM-PREG-BRFD" TO PARA-NAME.
051900     IF OBS-VALUE-IS-YES
052000         IF OBS-IS-PREGNANT
052100             MOVE "Y" TO PW-PREG-YES-SW (PW-IDX)
052200             IF WS-PERIOD-OBS-SW = "Y"
052300                 MOVE "Y" TO PW-PREG-PERIOD-SW (PW-IDX)
052400         ELSE
052500             MOVE "Y" TO PW-BRFD-YES-SW (PW-IDX)
052600             IF WS-PERIOD-OBS-SW = "Y"
052700                 MOVE "Y" TO PW-BRFD-PERIOD-SW (PW-IDX).
052800 827-EXIT.
052900     EXIT.
053000
053100 828-ACCUM-VL-NUM.
053200     MOVE "828-ACCUM-VL-NUM" TO PARA-NAME.
053300     IF NOT PW-VL-FIRST-LOADED (PW-IDX)
053400         MOVE "Y" TO PW-VL-FIRST-SW (PW-IDX)
053500         MOVE OBS-VALUE-NUM IN OBSERVATION-REC
053600                                  TO PW-VL-FIRST-VALUE (PW-IDX).
053700     MOVE "Y" TO PW-VL-LATEST-SW (PW-IDX).
053800     MOVE OBS-VALUE-NUM IN OBSERVATION-REC
053900                                  TO PW-VL-LATEST-VALUE (PW-IDX).
054000     MOVE OBS-DATE IN OBSERVATION-REC
054100                                  TO PW-VL-LATEST-DATE (PW-IDX).
054200     IF OBS-ENC-FUP AND WS-PERIOD-OBS-SW = "Y"
054300         IF OBS-VALUE-NUM IN OBSERVATION-REC NOT < 1000.00
054400             MOVE "Y" TO PW-HIGH-VL-PD-SW (PW-IDX)
054500         ELSE
054600             MOVE "Y" TO PW-SUPPR-VL-PD-SW (PW-IDX)
054700         END-IF
054800     END-IF.
054900 828-EXIT.
055000     EXIT.
055100
055200 829-ACCUM-VLR.
055300     MOVE "829-ACCUM-VLR" TO PARA-NAME.
055400     MOVE "Y" TO PW-VLR-LATEST-SW (PW-IDX).
055500     MOVE OBS-VALUE-CODE IN OBSERVATION-REC
055600                                  TO PW-VLR-LATEST-CODE (PW-IDX).
055700     MOVE OBS-DATE IN OBSERVATION-REC
055800                                  TO PW-VLR-LATEST-DATE (PW-IDX).
055900 829-EXIT.
056000     EXIT.
056100
056200 831-ACCUM-EAC.
056300     MOVE "831-ACCUM-EAC" TO PARA-NAME.
056400     EVALUATE TRUE
056500         WHEN OBS-VALUE-IS-EAC1
056600             MOVE OBS-DATE IN OBSERVATION-REC
056700                                  TO PW-EAC1-DATE (PW-IDX)
056800         WHEN OBS-VALUE-IS-EAC2
056900             MOVE OBS-DATE IN OBSERVATION-REC
057000                                  TO PW-EAC2-DATE (PW-IDX)
057100         WHEN OBS-VALUE-IS-EAC3
057200             MOVE OBS-DATE IN OBSERVATION-REC
057300                                  TO PW-EAC3-DATE (PW-IDX)
057400         WHEN OBS-VALUE-IS-EACX
057500             MOVE OBS-DATE IN OBSERVATION-REC
057600                                  TO PW-EACX-DATE (PW-IDX)
057700     END-EVALUATE.
057800 831-EXIT.
057900     EXIT.
058000
058100 832-ACCUM-RVLR.
058200     MOVE "832-ACCUM-RVLR" TO PARA-NAME.
058300     MOVE "Y" TO PW-RVLR-SW (PW-IDX).
058400     MOVE OBS-VALUE-NUM IN OBSERVATION-REC TO PW-RVLR-VALUE (PW-IDX).
058500     MOVE OBS-DATE IN OBSERVATION-REC TO PW-RVLR-DATE (PW-IDX).
058600     IF OBS-ENC-HVL AND WS-PERIOD-OBS-SW = "Y"
058700         IF OBS-VALUE-NUM IN OBSERVATION-REC NOT < 1000.00
058800             MOVE OBS-DATE IN OBSERVATION-REC
058900                               TO PW-PERSIST-HVL-DATE (PW-IDX).
059000 832-EXIT.
059100     EXIT.
059200
059300 833-ACCUM-SAMPLE.
059400     MOVE "833-ACCUM-SAMPLE" TO PARA-NAME.
059500     MOVE OBS-DATE IN OBSERVATION-REC TO PW-SAMP-LATEST-DATE (PW-IDX).
059600     IF OBS-ENC-FUP
059700         IF OBS-DATE IN OBSERVATION-REC NOT < PW-LATEST-FUP-DATE (PW-IDX)
059800             MOVE OBS-DATE IN OBSERVATION-REC
059900                            TO PW-SAMP-IN-LATEST-FUP (PW-IDX).
060000 833-EXIT.
060100     EXIT.
060200
060300 834-ACCUM-RTT.
060400     MOVE "834-ACCUM-RTT" TO PARA-NAME.
060500     IF OBS-VALUE-IS-YES
060600         MOVE "Y" TO PW-RTT-YES-SW (PW-IDX)
060700         IF OBS-ENC-ART-INTERR AND WS-PERIOD-OBS-SW = "Y"
060800             MOVE "Y" TO PW-RTT-ATII-SW (PW-IDX).
060900 834-EXIT.
061000     EXIT.
061100
061200 835-ACCUM-TOUT.
061300     MOVE "835-ACCUM-TOUT" TO PARA-NAME.
061400     IF OBS-VALUE-IS-YES AND WS-PERIOD-OBS-SW = "Y"
061500         MOVE "Y" TO PW-TOUT-PERIOD-SW (PW-IDX).
061600 835-EXIT.
061700     EXIT.
061800
061900 836-ACCUM-DEAD.
062000     MOVE "836-ACCUM-DEAD" TO PARA-NAME.
062100     IF OBS-VALUE-IS-YES AND WS-PERIOD-OBS-SW = "Y"
062200         MOVE "Y" TO PW-DEAD-PERIOD-SW (PW-IDX).
062300 836-EXIT.
062400     EXIT.
062500
062600 837-ACCUM-ENRL.
062700     MOVE "837-ACCUM-ENRL" TO PARA-NAME.
062800     MOVE OBS-VALUE-DATE IN OBSERVATION-REC
062900                              TO PW-ENRL-LATEST-DATE (PW-IDX).
063000     IF WS-PERIOD-OBS-SW = "Y"
063100         MOVE "Y" TO PW-ENRL-PD-SW (PW-IDX).
063200 837-EXIT.
063300     EXIT.
063400
063500 840-ACCUM-ENCOUNTER-FOOTPRINT.
063600     MOVE "840-ACCUM-ENCOUNTER-FOOTPRINT" TO PARA-NAME.
063700     IF OBS-ENC-FUP
063800         IF OBS-DATE IN OBSERVATION-REC NOT < PW-LATEST-FUP-DATE (PW-IDX)
063900             MOVE OBS-DATE IN OBSERVATION-REC
064000                                 TO PW-LATEST-FUP-DATE (PW-IDX).
064100     IF WS-PERIOD-OBS-SW = "Y"
064200         IF OBS-ENC-PFH OR OBS-ENC-FUP
064300             MOVE "Y" TO PW-ENC-PFH-FUP-SW (PW-IDX)
064400         END-IF
064500         IF OBS-ENC-ADULT-INT OR OBS-ENC-PEDS-INT
064600             MOVE "Y" TO PW-ENC-ADIN-PDIN-SW (PW-IDX)
064700         END-IF
064800         IF OBS-ENC-COMM-LINK
064900             MOVE "Y" TO PW-ENC-CLNK-SW (PW-IDX)
065000         END-IF
065100     END-IF.
065200 840-EXIT.
065300     EXIT.
065400
065500******************************************************************
065600*  320-CHECK-VL-ELIGIBILITY -- FIVE-CRITERION DUE-FOR-VL TEST,    *
065700*  FIRST HIT WINS, EVALUATED AGAINST QUALIFYING OBSERVATIONS      *
065800*  (REGM/VL/BRFD/PREG/PMTC/EACS IN PFH/FUP/HVL ENCOUNTERS) AS     *
065900*  THEY ARE LOADED.  ONCE PW-IS-DUE-FOR-VL GOES TO "Y" IT STAYS.  *
066000******************************************************************
066100 320-CHECK-VL-ELIGIBILITY.
066200     MOVE "320-CHECK-VL-ELIGIBILITY" TO PARA-NAME.
066300     IF PW-IS-DUE-FOR-VL (PW-IDX)
066400         GO TO 320-EXIT.
066500     IF NOT (OBS-IS-REGIMEN OR OBS-IS-VL-NUM OR OBS-IS-BREASTFEED
066600             OR OBS-IS-PREGNANT OR OBS-IS-PMTCT
066700             OR OBS-IS-EAC-SESSION)
066800         GO TO 320-EXIT.
066900     IF NOT (OBS-ENC-PFH OR OBS-ENC-FUP OR OBS-ENC-HVL)
067000         GO TO 320-EXIT.
067100
067200     PERFORM 410-CALC-AGE THRU 410-EXIT.
067300
067400****** CRITERION 1 -- ADULT, ON ART > 6 MO, NOT BREASTFEEDING,
067500****** VL SUPPRESSED, OBS-DATE + 6 MO WITHIN THE PERIOD.
067600     IF PW-AGE-YEARS (PW-IDX) NOT < 18
067700        AND PW-HAS-REGM (PW-IDX)
067800        AND NOT PW-IS-BREASTFEEDING (PW-IDX)
067900        AND PW-VL-FIRST-LOADED (PW-IDX)
068000        AND PW-VL-FIRST-VALUE (PW-IDX) < 1000.00
068100         MOVE PW-REGM-FIRST-DATE (PW-IDX) TO WS-DDF-DATE-1
068200         MOVE WS-RUN-DATE TO WS-DDF-DATE-2
068300         CALL "DAYDIF" USING WS-DAYDIF-PARMS, WS-SUBPGM-RETURN-CD
068400         IF WS-DDF-DAYS-BETWEEN > 183
068500             MOVE OBS-DATE IN OBSERVATION-REC TO WS-ADM-IN-DATE
068600             MOVE +6 TO WS-ADM-MONTHS-TO-ADD
068700             CALL "ADDMOS" USING WS-ADDMOS-PARMS,
068800                                 WS-SUBPGM-RETURN-CD
068900             IF WS-ADM-OUT-DATE NOT > WS-END-DATE
069000                 MOVE "Y" TO PW-DUE-FOR-VL-SW (PW-IDX)
069100                 GO TO 320-EXIT.
069200
069300****** CRITERION 2 -- CHILD/ADOLESCENT, ON ART > 6 MONTHS.
069400     IF PW-AGE-YEARS (PW-IDX) < 18
069500        AND PW-HAS-REGM (PW-IDX)
069600         MOVE PW-REGM-FIRST-DATE (PW-IDX) TO WS-DDF-DATE-1
069700         MOVE WS-RUN-DATE TO WS-DDF-DATE-2
069800         CALL "DAYDIF" USING WS-DAYDIF-PARMS, WS-SUBPGM-RETURN-CD
069900         IF WS-DDF-DAYS-BETWEEN > 183
070000             MOVE OBS-DATE IN OBSERVATION-REC TO WS-ADM-IN-DATE
070100             MOVE +6 TO WS-ADM-MONTHS-TO-ADD
070200             CALL "ADDMOS" USING WS-ADDMOS-PARMS,
070300                                 WS-SUBPGM-RETURN-CD
070400             IF WS-ADM-OUT-DATE NOT > WS-END-DATE
070500                 MOVE "Y" TO PW-DUE-FOR-VL-SW (PW-IDX)
070600                 GO TO 320-EXIT.
070700
070800****** CRITERION 3 -- PREGNANT AND NEWLY ENROLLED (ON ART < 6 MO).
070900     IF PW-IS-PREGNANT (PW-IDX) AND PW-HAS-REGM (PW-IDX)
071000         MOVE PW-REGM-FIRST-DATE (PW-IDX) TO WS-DDF-DATE-1
071100         MOVE WS-RUN-DATE TO WS-DDF-DATE-2
071200         CALL "DAYDIF" USING WS-DAYDIF-PARMS, WS-SUBPGM-RETURN-CD
071300         IF WS-DDF-DAYS-BETWEEN < 183
071400             MOVE OBS-DATE IN OBSERVATION-REC TO WS-ADM-IN-DATE
071500             MOVE +3 TO WS-ADM-MONTHS-TO-ADD
071600             CALL "ADDMOS" USING WS-ADDMOS-PARMS,
071700                                 WS-SUBPGM-RETURN-CD
071800             IF WS-ADM-OUT-DATE NOT > WS-END-DATE
071900                 MOVE "Y" TO PW-DUE-FOR-VL-SW (PW-IDX)
072000                 GO TO 320-EXIT.
072100
072200****** CRITERION 4 -- PREGNANT AND ALREADY ON ART -- DUE NOW.
072300     IF PW-IS-PREGNANT (PW-IDX) AND PW-HAS-REGM (PW-IDX)
072400         MOVE "Y" TO PW-DUE-FOR-VL-SW (PW-IDX)
072500         GO TO 320-EXIT.
072600
072700****** CRITERION 5 -- AFTER EXTENDED EAC, OBS-DATE + 1 MONTH.
072800     IF OBS-IS-EAC-SESSION AND OBS-VALUE-IS-EACX
072900         MOVE OBS-DATE IN OBSERVATION-REC TO WS-ADM-IN-DATE
073000         MOVE +1 TO WS-ADM-MONTHS-TO-ADD
073100         CALL "ADDMOS" USING WS-ADDMOS-PARMS, WS-SUBPGM-RETURN-CD
073200         IF WS-ADM-OUT-DATE NOT > WS-END-DATE
073300             MOVE "Y" TO PW-DUE-FOR-VL-SW (PW-IDX).
073400 320-EXIT.
073500     EXIT.
073600
073700******************************************************************
073800*  830-LOAD-APPOINTMENTS -- MATCH EACH APPOINTMENT ROW TO ITS     *
073900*  PW-ENTRY AND SET THE SCHEDULED/MISSED/IIT FOOTPRINTS.          *
074000******************************************************************
074100 830-LOAD-APPOINTMENTS.
074200     MOVE "830-LOAD-APPOINTMENTS" TO PARA-NAME.
074300     SEARCH ALL PW-ENTRY
074400         AT END
074500             GO TO 830-READ-NEXT
074600         WHEN PW-PAT-ID (PW-IDX) = APP-PAT-ID IN APPOINTMENT-REC
074700             PERFORM 838-ACCUM-ONE-APPT THRU 838-EXIT.
074800 830-READ-NEXT.
074900     PERFORM 920-READ-APPT THRU 920-EXIT.
075000 830-EXIT.
075100     EXIT.
075200
075300 838-ACCUM-ONE-APPT.
075400     MOVE "838-ACCUM-ONE-APPT" TO PARA-NAME.
075500     MOVE "N" TO WS-PERIOD-OBS-SW.
075600     IF APP-DATE IN APPOINTMENT-REC NOT < WS-START-DATE
075700        AND APP-DATE IN APPOINTMENT-REC NOT > WS-END-DATE
075800         MOVE "Y" TO WS-PERIOD-OBS-SW.
075900
076000     IF APP-IS-SCHEDULED AND WS-PERIOD-OBS-SW = "Y"
076100         MOVE "Y" TO PW-APP-SCHED-PD-SW (PW-IDX).
076200
076300     IF APP-IS-MISSED AND WS-PERIOD-OBS-SW = "Y"
076400         MOVE "Y" TO PW-APP-MISSED-PD-SW (PW-IDX)
076500         MOVE APP-DATE IN APPOINTMENT-REC TO WS-DDF-DATE-1
076600         MOVE WS-RUN-DATE TO WS-DDF-DATE-2
076700         CALL "DAYDIF" USING WS-DAYDIF-PARMS, WS-SUBPGM-RETURN-CD
076800         IF WS-DDF-DAYS-BETWEEN NOT < 28
076900             MOVE "Y" TO PW-APP-MISSED-IIT-SW (PW-IDX)
077000         ELSE
077100             MOVE "Y" TO PW-APP-MISSED-28-SW (PW-IDX).
077200 838-EXIT.
077300     EXIT.
077400
077500******************************************************************
077600*  200-PROCESS-ONE-PATIENT -- BUILD ALL DERIVED FIELDS FOR ONE    *
077700*  PW-ENTRY, WRITE ITS PATIENT-LINE, AND COLLECT ITS ENROLLMENT   *
077800*  DATE FOR THE PERIOD SUMMARY WHEN IT QUALIFIES.                 *
077900******************************************************************
078000 200-PROCESS-ONE-PATIENT.
078100     MOVE "200-PROCESS-ONE-PATIENT" TO PARA-NAME.
078200     PERFORM 400-BUILD-PAT-LINE THRU 400-EXIT.
078300     PERFORM 405-CHECK-PERIOD-SUMMARY-DATE THRU 405-EXIT.
078400     PERFORM 740-WRITE-PAT-LINE THRU 740-EXIT.
078500     ADD 1 TO WS-CNT-TOTAL-PATIENTS.
078600 200-EXIT.
078700     EXIT.
078800
078900 405-CHECK-PERIOD-SUMMARY-DATE.
079000     MOVE "405-CHECK-PERIOD-SUMMARY-DATE" TO PARA-NAME.
079100     IF PW-DATE-CREATED (PW-IDX) NOT < WS-START-DATE
079200        AND PW-DATE-CREATED (PW-IDX) NOT > WS-END-DATE
079300         ADD 1 TO WS-PDL-COUNT
079400         SET PDL-IDX TO WS-PDL-COUNT
079500         MOVE PW-DATE-CREATED (PW-IDX) TO WS-PDL-DATE (PDL-IDX).
079600 405-EXIT.
079700     EXIT.
079800
079900******************************************************************
080000*  400-BUILD-PAT-LINE -- DERIVE EVERY OUT-* FIELD FROM THE PW-    *
080100*  ENTRY ACCUMULATED DURING THE LOAD PHASE.                       *
080200******************************************************************
080300 400-BUILD-PAT-LINE.
080400     MOVE "400-BUILD-PAT-LINE" TO PARA-NAME.
080500     INITIALIZE PATIENT-LINE-REC.
080600     PERFORM 410-CALC-AGE THRU 410-EXIT.
080700     PERFORM 420-CALC-CLIN-STATUS THRU 420-EXIT.
080800     PERFORM 430-CALC-FLAGS THRU 430-EXIT.
080900     PERFORM 440-CALC-VL-RESULT-STATUS THRU 440-EXIT.
081000     PERFORM 450-CALC-VL-DUE-DATE THRU 450-EXIT.
081100
081200     MOVE PW-PAT-ID (PW-IDX)          TO OUT-PAT-ID.
081300     MOVE PW-NAME (PW-IDX)            TO OUT-NAME.
081400     MOVE PW-SEX (PW-IDX)             TO OUT-SEX.
081500     MOVE PW-AGE-YEARS (PW-IDX)       TO OUT-AGE.
081600     STRING "Village: " DELIMITED BY SIZE
081700            PW-VILLAGE (PW-IDX) DELIMITED BY SIZE
081800            ", Landmark: " DELIMITED BY SIZE
081900            PW-LANDMARK (PW-IDX) DELIMITED BY SIZE
082000            INTO OUT-ADDRESS.
082100     MOVE PW-CLIN-STATUS (PW-IDX)     TO OUT-CLIN-STATUS.
082200     MOVE PW-ENRL-LATEST-DATE (PW-IDX)     TO OUT-DATE-ENROLLED.
082300     MOVE PW-RFIL-LATEST-DATE (PW-IDX)     TO OUT-LAST-REFILL.
082400     MOVE PW-REGM-LATEST-CODE (PW-IDX)     TO OUT-ART-REGIMEN.
082500     MOVE PW-ARTI-LATEST-DATE (PW-IDX)     TO OUT-INITIATION-DATE.
082600     MOVE PW-VL-DUE-DATE-TXT (PW-IDX)      TO OUT-VL-DUE-DATE.
082700 400-EXIT.
082800     EXIT.
082900
083000******************************************************************
083100*  410-CALC-AGE -- WHOLE YEARS FROM BIRTHDATE TO RUN DATE, VIA    *
083200*  DAYDIF (DAYS / 365, TRUNCATED).  BLANK BIRTHDATE = ZERO AGE.   *
083300******************************************************************
083400 410-CALC-AGE.
083500     MOVE "410-CALC-AGE" TO PARA-NAME.
083600     MOVE ZERO TO PW-AGE-YEARS (PW-IDX).
083700     IF PW-BIRTHDATE (PW-IDX) NOT = ZERO
083800         MOVE PW-BIRTHDATE (PW-IDX) TO WS-DDF-DATE-1
083900         MOVE WS-RUN-DATE TO WS-DDF-DATE-2
084000         CALL "DAYDIF" USING WS-DAYDIF-PARMS, WS-SUBPGM-RETURN-CD
084100         DIVIDE WS-DDF-DAYS-BETWEEN BY 365
084200                GIVING PW-AGE-YEARS (PW-IDX).
084300 410-EXIT.
084400     EXIT.
084500
084600******************************************************************
084700*  420-CALC-CLIN-STATUS -- PRIORITY ORDER: DIED, ACTIVE (PERIOD   *
084800*  PFH/FUP ENCOUNTER OR PERIOD REGM), TRANSFERRED_OUT, IIT, ELSE  *
084900*  ACTIVE.                                                         *
085000******************************************************************
085100 420-CALC-CLIN-STATUS.
085200     MOVE "420-CALC-CLIN-STATUS" TO PARA-NAME.
085300     EVALUATE TRUE
085400         WHEN PW-DECEASED-IN-PERIOD (PW-IDX)
085500             MOVE "DIED" TO PW-CLIN-STATUS (PW-IDX)
085600         WHEN PW-HAS-PFH-FUP-PD (PW-IDX)
085700              OR PW-HAS-REGM-PFH-FUP-PD (PW-IDX)
085800             MOVE "ACTIVE" TO PW-CLIN-STATUS (PW-IDX)
085900         WHEN PW-XFER-OUT-IN-PERIOD (PW-IDX)
086000              AND NOT PW-DECEASED-IN-PERIOD (PW-IDX)
086100             MOVE "TRANSFERRED_OUT" TO PW-CLIN-STATUS (PW-IDX)
086200         WHEN PW-HAS-MISSED-IIT (PW-IDX)
086300             MOVE "INTERRUPTED_IN_TREATMENT"
086400                                   TO PW-CLIN-STATUS (PW-IDX)
086500         WHEN OTHER
086600             MOVE "ACTIVE" TO PW-CLIN-STATUS (PW-IDX)
086700     END-EVALUATE.
086800 420-EXIT.
086900     EXIT.
087000
087100******************************************************************
087200*  430-CALC-FLAGS -- NEW-CLIENT, CHILD/ADOL, PREGNANT-OR-BF, IIT, *
087300*  RTT, DUE-VL, HIGH-VL ONE-BYTE OUTPUT FLAGS.                    *
087400******************************************************************
087500 430-CALC-FLAGS.
087600     MOVE "430-CALC-FLAGS" TO PARA-NAME.
087700     MOVE "N" TO OUT-NEW-CLIENT OUT-CHILD-ADOL OUT-PREG-BF
087800                  OUT-IIT OUT-RTT OUT-DUE-VL OUT-HIGH-VL.
087900
088000     IF PW-AGE-YEARS (PW-IDX) < 20
088100         MOVE "Y" TO OUT-CHILD-ADOL.
088200
088300     IF PW-HAS-REGM (PW-IDX)
088400         MOVE PW-REGM-FIRST-DATE (PW-IDX) TO WS-DDF-DATE-1
088500         MOVE WS-RUN-DATE TO WS-DDF-DATE-2
088600         CALL "DAYDIF" USING WS-DAYDIF-PARMS, WS-SUBPGM-RETURN-CD
088700         IF WS-DDF-DAYS-BETWEEN < 183
088800             MOVE "Y" TO OUT-NEW-CLIENT.
088900
089000     IF PW-PREG-IN-PERIOD (PW-IDX) OR PW-BRFD-IN-PERIOD (PW-IDX)
089100         MOVE "Y" TO OUT-PREG-BF.
089200
089300     IF PW-HAS-MISSED-IIT (PW-IDX)
089400         MOVE "Y" TO OUT-IIT.
089500
089600     IF PW-IS-RTT (PW-IDX)
089700         MOVE "Y" TO OUT-RTT.
089800
089900     IF PW-VL-LATEST-LOADED (PW-IDX)
090000        AND PW-VL-LATEST-VALUE (PW-IDX) NOT < 1000.00
090100         MOVE "Y" TO OUT-HIGH-VL.
090200
090300****** PW-DUE-FOR-VL-SW WAS ALREADY SET DURING THE LOAD PHASE BY
090400****** 320-CHECK-VL-ELIGIBILITY AS EACH QUALIFYING OBSERVATION
090500****** WAS READ -- JUST CARRY IT THROUGH TO THE OUTPUT FLAG.
090600     IF PW-IS-DUE-FOR-VL (PW-IDX)
090700         MOVE "Y" TO OUT-DUE-VL.
090800 430-EXIT.
090900     EXIT.
091000
091100******************************************************************
091200*  440-CALC-VL-RESULT-STATUS -- VL-RESULT IS THE MORE RECENT OF   *
091300*  THE LATEST NUMERIC VL AND THE LATEST CODED VLR; VL-STATUS      *
091400*  FOLLOWS FROM THAT VALUE.                                        *
091500******************************************************************
091600 440-CALC-VL-RESULT-STATUS.
091700     MOVE "440-CALC-VL-RESULT-STATUS" TO PARA-NAME.
091800     MOVE SPACES TO OUT-VL-RESULT.
091900     MOVE "UNKNOWN     " TO OUT-VL-STATUS.
092000     MOVE "N" TO WS-CURRENT-VL-IS-CODED.
092100
092200     IF PW-VL-LATEST-LOADED (PW-IDX) AND PW-VLR-LATEST-LOADED (PW-IDX)
092300         IF PW-VLR-LATEST-DATE (PW-IDX)
092400                 NOT < PW-VL-LATEST-DATE (PW-IDX)
092500             MOVE "Y" TO WS-CURRENT-VL-IS-CODED
092600         END-IF
092700     ELSE
092800         IF PW-VLR-LATEST-LOADED (PW-IDX)
092900             MOVE "Y" TO WS-CURRENT-VL-IS-CODED.
093000
093100     IF WS-VL-FROM-VLR
093200         IF PW-VLR-LATEST-CODE (PW-IDX) = "BDL "
093300             MOVE "BDL" TO OUT-VL-RESULT
093400             MOVE "SUPPRESSED  " TO OUT-VL-STATUS
093500         END-IF
093600     ELSE
093700         IF PW-VL-LATEST-LOADED (PW-IDX)
093800             MOVE PW-VL-LATEST-VALUE (PW-IDX) TO OUT-VL-RESULT
093900             IF PW-VL-LATEST-VALUE (PW-IDX) NOT < 1000.00
094000                 MOVE "UNSUPPRESSED" TO OUT-VL-STATUS
094100             ELSE
094200                 MOVE "SUPPRESSED  " TO OUT-VL-STATUS
094300             END-IF
094400         END-IF.
094500 440-EXIT.
094600     EXIT.
094700
094800******************************************************************
094900*  450-CALC-VL-DUE-DATE -- PENDING-RESULTS / PENDING-EAC-3 CHECKS *
095000*  FIRST, THEN THE TEN-ARM CASE LADDER, TAKING THE LATEST DATE    *
095100*  ANY ARM PRODUCES.  "N/A" WHEN NO ARM APPLIES.                  *
095200******************************************************************
095300 450-CALC-VL-DUE-DATE.
095400     MOVE "450-CALC-VL-DUE-DATE" TO PARA-NAME.
095500     MOVE ZERO TO WS-TEMP-DATE.
095600     MOVE "N/A            " TO PW-VL-DUE-DATE-TXT (PW-IDX).
095700
095800     IF PW-LATEST-FUP-DATE (PW-IDX) NOT = ZERO
095900        AND PW-SAMP-IN-LATEST-FUP (PW-IDX) NOT = ZERO
096000        AND (PW-VLRD-LATEST-DATE (PW-IDX) = ZERO
096100             OR PW-VLRD-LATEST-DATE (PW-IDX)
096200                    < PW-SAMP-IN-LATEST-FUP (PW-IDX))
096300         MOVE "Pending Results" TO PW-VL-DUE-DATE-TXT (PW-IDX)
096400         GO TO 450-EXIT.
096500
096600     IF PW-VL-LATEST-LOADED (PW-IDX)
096700        AND PW-VL-LATEST-VALUE (PW-IDX) NOT < 1000.00
096800        AND PW-EAC3-DATE (PW-IDX) = ZERO
096900         MOVE "Pending EAC 3  " TO PW-VL-DUE-DATE-TXT (PW-IDX)
097000         GO TO 450-EXIT.
097100
097200     PERFORM 455-DUE-DATE-LADDER THRU 455-EXIT.
097300     IF WS-TEMP-DATE NOT = ZERO
097400         PERFORM 458-FORMAT-DUE-DATE THRU 458-EXIT.
097500 450-EXIT.
097600     EXIT.
097700
097800******************************************************************
097900*  455-DUE-DATE-LADDER -- EACH ARM COMPUTES A CANDIDATE DATE;     *
098000*  WS-TEMP-DATE ENDS UP HOLDING THE MAXIMUM DATE PRODUCED BY ANY  *
098100*  ARM THAT APPLIES TO THIS PATIENT.                              *
098200******************************************************************
098300 455-DUE-DATE-LADDER.
098400     MOVE "455-DUE-DATE-LADDER" TO PARA-NAME.
098500     IF PW-SAMP-LATEST-DATE (PW-IDX) NOT = ZERO
098600        AND (NOT PW-VL-LATEST-LOADED (PW-IDX)
098700             OR PW-VL-LATEST-VALUE (PW-IDX) NOT < 1000.00)
098800         MOVE PW-SAMP-LATEST-DATE (PW-IDX) TO WS-ADM-IN-DATE
098900         MOVE +6 TO WS-ADM-MONTHS-TO-ADD
099000         CALL "ADDMOS" USING WS-ADDMOS-PARMS, WS-SUBPGM-RETURN-CD
099100         PERFORM 459-KEEP-LATER-DATE THRU 459-EXIT.
099200
099300     IF PW-AGE-YEARS (PW-IDX) > 18 AND PW-HAS-REGM (PW-IDX)
099400        AND NOT PW-IS-PMTCT (PW-IDX)
099500        AND (PW-VL-LATEST-VALUE (PW-IDX) < 1000.00
099600             OR (PW-VLR-LATEST-SW (PW-IDX)
099700                 AND PW-VLR-LATEST-CODE (PW-IDX) = "BDL "))
099800         MOVE PW-ARTI-LATEST-DATE (PW-IDX) TO WS-DDF-DATE-1
099900         MOVE WS-RUN-DATE TO WS-DDF-DATE-2
100000         CALL "DAYDIF" USING WS-DAYDIF-PARMS, WS-SUBPGM-RETURN-CD
100100         MOVE PW-SAMP-LATEST-DATE (PW-IDX) TO WS-ADM-IN-DATE
100200         IF WS-DDF-DAYS-BETWEEN > 365
100300             MOVE +12 TO WS-ADM-MONTHS-TO-ADD
100400         ELSE
100500             MOVE +6 TO WS-ADM-MONTHS-TO-ADD
100600         END-IF
100700         CALL "ADDMOS" USING WS-ADDMOS-PARMS, WS-SUBPGM-RETURN-CD
100800         PERFORM 459-KEEP-LATER-DATE THRU 459-EXIT.
100900
101000     IF PW-AGE-YEARS (PW-IDX) > 18 AND PW-HAS-REGM (PW-IDX)
101100        AND PW-SAMP-LATEST-DATE (PW-IDX) = ZERO
101200         MOVE PW-ARTI-LATEST-DATE (PW-IDX) TO WS-ADM-IN-DATE
101300         MOVE +6 TO WS-ADM-MONTHS-TO-ADD
101400         CALL "ADDMOS" USING WS-ADDMOS-PARMS, WS-SUBPGM-RETURN-CD
101500         PERFORM 459-KEEP-LATER-DATE THRU 459-EXIT.
101600
101700     IF PW-AGE-YEARS (PW-IDX) NOT > 18 AND PW-HAS-REGM (PW-IDX)
101800         MOVE PW-ARTI-LATEST-DATE (PW-IDX) TO WS-ADM-IN-DATE
101900         MOVE +6 TO WS-ADM-MONTHS-TO-ADD
102000         CALL "ADDMOS" USING WS-ADDMOS-PARMS, WS-SUBPGM-RETURN-CD
102100         PERFORM 459-KEEP-LATER-DATE THRU 459-EXIT.
102200
102300     IF PW-AGE-YEARS (PW-IDX) NOT > 18
102400        AND PW-SAMP-LATEST-DATE (PW-IDX) NOT = ZERO
102500         MOVE PW-SAMP-LATEST-DATE (PW-IDX) TO WS-ADM-IN-DATE
102600         MOVE +6 TO WS-ADM-MONTHS-TO-ADD
102700         CALL "ADDMOS" USING WS-ADDMOS-PARMS, WS-SUBPGM-RETURN-CD
102800         PERFORM 459-KEEP-LATER-DATE THRU 459-EXIT.
102900
103000     IF PW-IS-PMTCT (PW-IDX) AND PW-SAMP-LATEST-DATE (PW-IDX)
103100                                     NOT = ZERO
103200         MOVE PW-SAMP-LATEST-DATE (PW-IDX) TO WS-ADM-IN-DATE
103300         MOVE +3 TO WS-ADM-MONTHS-TO-ADD
103400         CALL "ADDMOS" USING WS-ADDMOS-PARMS, WS-SUBPGM-RETURN-CD
103500         PERFORM 459-KEEP-LATER-DATE THRU 459-EXIT.
103600
103700     IF PW-IS-PMTCT (PW-IDX) AND PW-SAMP-LATEST-DATE (PW-IDX)
103800                                     = ZERO
103900         MOVE PW-LATEST-FUP-DATE (PW-IDX) TO WS-ADM-IN-DATE
104000         MOVE +3 TO WS-ADM-MONTHS-TO-ADD
104100         CALL "ADDMOS" USING WS-ADDMOS-PARMS, WS-SUBPGM-RETURN-CD
104200         PERFORM 459-KEEP-LATER-DATE THRU 459-EXIT.
104300
104400     IF PW-IS-PREGNANT (PW-IDX) AND PW-HAS-REGM (PW-IDX)
104500         MOVE PW-LATEST-FUP-DATE (PW-IDX) TO WS-TEMP-DATE-2
104600         PERFORM 459-KEEP-LATER-DATE-2 THRU 459-B-EXIT.
104700
104800     IF PW-EAC3-DATE (PW-IDX) NOT = ZERO
104900         MOVE PW-EAC3-DATE (PW-IDX) TO WS-ADM-IN-DATE
105000         MOVE +1 TO WS-ADM-MONTHS-TO-ADD
105100         CALL "ADDMOS" USING WS-ADDMOS-PARMS, WS-SUBPGM-RETURN-CD
105200         PERFORM 459-KEEP-LATER-DATE THRU 459-EXIT.
105300
105400     IF PW-HAS-REGM (PW-IDX)
105500         MOVE PW-ARTI-LATEST-DATE (PW-IDX) TO WS-ADM-IN-DATE
105600         MOVE +6 TO WS-ADM-MONTHS-TO-ADD
105700         CALL "ADDMOS" USING WS-ADDMOS-PARMS, WS-SUBPGM-RETURN-CD
105800         PERFORM 459-KEEP-LATER-DATE THRU 459-EXIT.
105900 455-EXIT.
106000     EXIT.
106100
106200 459-KEEP-LATER-DATE.
106300     IF WS-ADM-OUT-DATE > WS-TEMP-DATE
106400         MOVE WS-ADM-OUT-DATE TO WS-TEMP-DATE.
106500 459-EXIT.
106600     EXIT.
106700
106800 459-KEEP-LATER-DATE-2.
106900     IF WS-TEMP-DATE-2 > WS-TEMP-DATE
107000         MOVE WS-TEMP-DATE-2 TO WS-TEMP-DATE.
107100 459-B-EXIT.
107200     EXIT.
107300
107400 458-FORMAT-DUE-DATE.
107500     MOVE "458-FORMAT-DUE-DATE" TO PARA-NAME.
107600     MOVE WS-TEMP-DATE TO WS-TEMP-DATE-2.
107700     STRING WS-TEMP-DATE (7:2) "-" DELIMITED BY SIZE
107800            WS-TEMP-DATE (5:2) "-" DELIMITED BY SIZE
107900            WS-TEMP-DATE (1:4)     DELIMITED BY SIZE
108000            INTO PW-VL-DUE-DATE-TXT (PW-IDX).
108100 458-EXIT.
108200     EXIT.
108300
108400******************************************************************
108500*  600-COHORT-COUNTS -- SCAN THE PW-ENTRY TABLE ONCE PER COHORT   *
108600*  AND WRITE ONE SUMMARY-COUNT LINE EACH.                         *
108700******************************************************************
108800 600-COHORT-COUNTS.
108900     MOVE "600-COHORT-COUNTS" TO PARA-NAME.
109000     PERFORM 610-SCAN-COHORTS THRU 610-EXIT
109100             VARYING PW-IDX FROM 1 BY 1
109200             UNTIL PW-IDX > PW-ENTRY-COUNT.
109300
109400     PERFORM 750-WRITE-PAGE-HDR THRU 750-EXIT.
109500     PERFORM 760-WRITE-SECTION-HDG THRU 760-EXIT.
109600     MOVE "DECEASED"                TO SUM-DT-LABEL.
109700     MOVE WS-CNT-DECEASED           TO SUM-DT-COUNT.
109800     PERFORM 770-WRITE-DETAIL THRU 770-EXIT.
109900     MOVE "TRANSFERRED OUT"         TO SUM-DT-LABEL.
110000     MOVE WS-CNT-XFER-OUT           TO SUM-DT-COUNT.
110100     PERFORM 770-WRITE-DETAIL THRU 770-EXIT.
110200     MOVE "TRANSFERRED IN"          TO SUM-DT-LABEL.
110300     MOVE WS-CNT-XFER-IN            TO SUM-DT-COUNT.
110400     PERFORM 770-WRITE-DETAIL THRU 770-EXIT.
110500     MOVE "RETURNED TO TREATMENT"   TO SUM-DT-LABEL.
110600     MOVE WS-CNT-RTT                TO SUM-DT-COUNT.
110700     PERFORM 770-WRITE-DETAIL THRU 770-EXIT.
110800     MOVE "INTERRUPTED IN TRTMT"    TO SUM-DT-LABEL.
110900     MOVE WS-CNT-IIT                TO SUM-DT-COUNT.
111000     PERFORM 770-WRITE-DETAIL THRU 770-EXIT.
111100     MOVE "ACTIVE CLIENTS"          TO SUM-DT-LABEL.
111200     MOVE WS-CNT-ACTIVE             TO SUM-DT-COUNT.
111300     PERFORM 770-WRITE-DETAIL THRU 770-EXIT.
111400     MOVE "NEW CLIENTS"             TO SUM-DT-LABEL.
111500     MOVE WS-CNT-NEW-CLIENTS        TO SUM-DT-COUNT.
111600     PERFORM 770-WRITE-DETAIL THRU 770-EXIT.
111700     MOVE "HIGH VIRAL LOAD"         TO SUM-DT-LABEL.
111800     MOVE WS-CNT-HIGH-VL            TO SUM-DT-COUNT.
111900     PERFORM 770-WRITE-DETAIL THRU 770-EXIT.
112000     MOVE "SUPPRESSED VIRAL LOAD"   TO SUM-DT-LABEL.
112100     MOVE WS-CNT-SUPPRESSED-VL      TO SUM-DT-COUNT.
112200     PERFORM 770-WRITE-DETAIL THRU 770-EXIT.
112300     MOVE "DUE FOR VIRAL LOAD"      TO SUM-DT-LABEL.
112400     MOVE WS-CNT-DUE-VL             TO SUM-DT-COUNT.
112500     PERFORM 770-WRITE-DETAIL THRU 770-EXIT.
112600     MOVE "ON APPOINTMENT"          TO SUM-DT-LABEL.
112700     MOVE WS-CNT-ON-APPT            TO SUM-DT-COUNT.
112800     PERFORM 770-WRITE-DETAIL THRU 770-EXIT.
112900     MOVE "MISSED APPOINTMENT"      TO SUM-DT-LABEL.
113000     MOVE WS-CNT-MISSED-APPT        TO SUM-DT-COUNT.
113100     PERFORM 770-WRITE-DETAIL THRU 770-EXIT.
113200     MOVE "UNDER COMMUNITY CARE"    TO SUM-DT-LABEL.
113300     MOVE WS-CNT-COMMUNITY          TO SUM-DT-COUNT.
113400     PERFORM 770-WRITE-DETAIL THRU 770-EXIT.
113500     MOVE WS-CNT-TOTAL-PATIENTS     TO SUM-TOT-COUNT.
113600     PERFORM 775-WRITE-TOTAL-LINE THRU 775-EXIT.
113700 600-EXIT.
113800     EXIT.
113900
114000******************************************************************
114100*  610-SCAN-COHORTS -- ONE PATIENT'S CONTRIBUTION TO EVERY        *
114200*  COHORT COUNTER (SET ALGEBRA OF SEC. BUSINESS RULES).          *
114300******************************************************************
114400 610-SCAN-COHORTS.
114500     MOVE "610-SCAN-COHORTS" TO PARA-NAME.
114600     IF PW-DECEASED-IN-PERIOD (PW-IDX)
114700         ADD 1 TO WS-CNT-DECEASED.
114800     IF PW-XFER-OUT-IN-PERIOD (PW-IDX)
114900        AND NOT PW-DECEASED-IN-PERIOD (PW-IDX)
115000         ADD 1 TO WS-CNT-XFER-OUT.
115100     IF PW-IS-TRANSFER-IN (PW-IDX)
115200         ADD 1 TO WS-CNT-XFER-IN.
115300     IF PW-RTT-IN-ATII (PW-IDX)
115400         ADD 1 TO WS-CNT-RTT.
115500     IF PW-HAS-MISSED-IIT (PW-IDX)
115600         ADD 1 TO WS-CNT-IIT.
115700
115800     IF ((PW-ENC-PFH-FUP-SW (PW-IDX) = "Y"
115900          OR PW-ENC-ADIN-PDIN-SW (PW-IDX) = "Y"
116000          OR PW-HAS-REGM-PFH-FUP-PD (PW-IDX)
116100          OR PW-RTT-IN-ATII (PW-IDX)
116200          OR PW-IS-TRANSFER-IN (PW-IDX))
116300        AND NOT PW-HAS-MISSED-IIT (PW-IDX)
116400        AND NOT PW-DECEASED-IN-PERIOD (PW-IDX)
116500        AND NOT (PW-XFER-OUT-IN-PERIOD (PW-IDX)
116600                  AND NOT PW-DECEASED-IN-PERIOD (PW-IDX)))
116700         ADD 1 TO WS-CNT-ACTIVE.
116800
116900     IF (PW-ENC-PFH-FUP-SW (PW-IDX) = "Y"
117000         OR PW-ENC-ADIN-PDIN-SW (PW-IDX) = "Y"
117100         OR PW-ENRL-IN-PERIOD (PW-IDX)
117200         OR PW-HAS-REGM-PFH-FUP-PD (PW-IDX))
117300        AND NOT PW-IS-TRANSFER-IN (PW-IDX)
117400        AND NOT (PW-XFER-OUT-IN-PERIOD (PW-IDX)
117500                  AND NOT PW-DECEASED-IN-PERIOD (PW-IDX))
117600        AND NOT PW-DECEASED-IN-PERIOD (PW-IDX)
117700         ADD 1 TO WS-CNT-NEW-CLIENTS.
117800
117900     IF PW-HIGH-VL-IN-PERIOD (PW-IDX)
118000        AND NOT PW-DECEASED-IN-PERIOD (PW-IDX)
118100        AND NOT (PW-XFER-OUT-IN-PERIOD (PW-IDX)
118200                  AND NOT PW-DECEASED-IN-PERIOD (PW-IDX))
118300         ADD 1 TO WS-CNT-HIGH-VL.
118400
118500     IF PW-SUPPR-VL-IN-PERIOD (PW-IDX)
118600         ADD 1 TO WS-CNT-SUPPRESSED-VL.
118700
118800     IF PW-IS-DUE-FOR-VL (PW-IDX)
118900         ADD 1 TO WS-CNT-DUE-VL.
119000
119100     IF PW-HAS-SCHED-APPT-PD (PW-IDX)
119200         ADD 1 TO WS-CNT-ON-APPT.
119300     IF PW-APP-MISSED-28-SW (PW-IDX) = "Y"
119400         ADD 1 TO WS-CNT-MISSED-APPT.
119500     IF PW-HAS-CLNK-PD (PW-IDX)
119600         ADD 1 TO WS-CNT-COMMUNITY.
119700 610-EXIT.
119800     EXIT.
119900
120000******************************************************************
120100*  680-REGIMEN-COUNTS -- SCAN PW-ENTRY ONCE, BUMP THE MATCHING    *
120200*  WS-REGIMEN-CNT-ENTRY (TABLE LOOKUP, NO SEARCH -- THE TABLE'S   *
120300*  TWO-CHAR CODE PREFIX IS PULLED STRAIGHT OUT OF PW-REGM-LATEST- *
120400*  CODE), THEN PRINT ADULTS FIRST, CHILDREN SECOND.               *
120500******************************************************************
120600 680-REGIMEN-COUNTS.
120700     MOVE "680-REGIMEN-COUNTS" TO PARA-NAME.
120800     PERFORM 685-CLASSIFY-REGIMEN THRU 685-EXIT
120900             VARYING PW-IDX FROM 1 BY 1
121000             UNTIL PW-IDX > PW-ENTRY-COUNT.
121100
121200     PERFORM 760-WRITE-SECTION-HDG THRU 760-EXIT.
121300     PERFORM 690-WRITE-REGIMEN-LINES THRU 690-EXIT
121400             VARYING RGT-IDX FROM 1 BY 1 UNTIL RGT-IDX > 40.
121500 680-EXIT.
121600     EXIT.
121700
121800 685-CLASSIFY-REGIMEN.
121900     MOVE "685-CLASSIFY-REGIMEN" TO PARA-NAME.
122000     IF PW-REGM-PERIOD-CNT (PW-IDX) > 0
122100         SEARCH RGT-ENTRY
122200             AT END
122300                 CONTINUE
122400             WHEN RGT-CODE (RGT-IDX) = PW-REGM-LATEST-CODE (PW-IDX)
122500                                                           (1:2)
122600                 ADD 1 TO WS-REGIMEN-CNT (RGT-IDX).
122700 685-EXIT.
122800     EXIT.
122900
123000 690-WRITE-REGIMEN-LINES.
123100     MOVE "690-WRITE-REGIMEN-LINES" TO PARA-NAME.
123200     IF WS-REGIMEN-CNT (RGT-IDX) > 0
123300         MOVE RGT-CODE (RGT-IDX)      TO SUM-DT-LABEL
123400         MOVE WS-REGIMEN-CNT (RGT-IDX) TO SUM-DT-COUNT
123500         PERFORM 770-WRITE-DETAIL THRU 770-EXIT.
123600 690-EXIT.
123700     EXIT.
123800
123900******************************************************************
124000*  700-PERIOD-SUMMARY -- WALK WS-PDL-ENTRY ONCE TO BUMP THE       *
124100*  MONTH / WEEK-OF-MONTH / DAY-OF-WEEK GRIDS, THEN PRINT THE      *
124200*  THREE SUB-BLOCKS IN CALENDAR ORDER.                            *
124300******************************************************************
124400 700-PERIOD-SUMMARY.
124500     MOVE "700-PERIOD-SUMMARY" TO PARA-NAME.
124600     PERFORM 705-BUMP-PERIOD-GRIDS THRU 705-EXIT
124700             VARYING PDL-IDX FROM 1 BY 1
124800             UNTIL PDL-IDX > WS-PDL-COUNT.
124900
125000     PERFORM 760-WRITE-SECTION-HDG THRU 760-EXIT.
125100     PERFORM 710-SUMMARIZE-BY-MONTH THRU 710-EXIT
125200             VARYING MOC-IDX FROM 1 BY 1 UNTIL MOC-IDX > 12.
125300     PERFORM 720-SUMMARIZE-BY-WEEK THRU 720-EXIT
125400             VARYING WKM-IDX FROM 1 BY 1 UNTIL WKM-IDX > 12.
125500     PERFORM 730-SUMMARIZE-BY-DOW THRU 730-EXIT
125600             VARYING DWM-IDX FROM 1 BY 1 UNTIL DWM-IDX > 12.
125700 700-EXIT.
125800     EXIT.
125900
126000******************************************************************
126100*  705-BUMP-PERIOD-GRIDS -- FOR ONE DATE, BUMP ITS MONTH BUCKET,  *
126200*  ITS WEEK-OF-MONTH BUCKET (SUNDAY-START COUNT) AND ITS          *
126300*  DAY-OF-WEEK BUCKET (MON-FIRST ORDER).  DAY-OF-WEEK AND THE     *
126400*  FIRST-OF-MONTH WEEKDAY ARE BOTH DERIVED VIA DAYDIF AGAINST A   *
126500*  KNOWN SUNDAY ANCHOR DATE, 01/01/1978 (A SUNDAY).               *
126600******************************************************************
126700 705-BUMP-PERIOD-GRIDS.
126800     MOVE "705-BUMP-PERIOD-GRIDS" TO PARA-NAME.
126900     SET MOC-IDX TO WS-PDL-MM (PDL-IDX).
127000     ADD 1 TO WS-MONTH-COUNT (MOC-IDX).
127100
127200     MOVE 19780101 TO WS-DDF-DATE-1.
127300     MOVE WS-PDL-DATE (PDL-IDX) TO WS-DDF-DATE-2.
127400     CALL "DAYDIF" USING WS-DAYDIF-PARMS, WS-SUBPGM-RETURN-CD.
127500     DIVIDE WS-DDF-DAYS-BETWEEN BY 7 GIVING WS-TEMP-DAYS
127600             REMAINDER WS-TEMP-DAYS.
127700****** DAYDIF'S ANCHOR IS A SUNDAY (REMAINDER 0 = SUNDAY); SHIFT
127800****** SO MONDAY = 1 ... SUNDAY = 7 FOR THE MON-FIRST DOW GRID.
127900     IF WS-TEMP-DAYS = 0
128000         SET DWK-IDX TO 7
128100     ELSE
128200         SET DWK-IDX TO WS-TEMP-DAYS.
128300
128400     SET WKM-IDX TO WS-PDL-MM (PDL-IDX).
128500     SET DWM-IDX TO WS-PDL-MM (PDL-IDX).
128600     ADD 1 TO WS-DOW-COUNT (DWM-IDX DWK-IDX).
128700
128800     COMPUTE WS-TEMP-DATE =
128900             (WS-PDL-CCYY (PDL-IDX) * 10000)
129000             + (WS-PDL-MM (PDL-IDX) * 100) + 01.
129100     MOVE WS-TEMP-DATE TO WS-DDF-DATE-2.
129200     MOVE 19780101 TO WS-DDF-DATE-1.
129300     CALL "DAYDIF" USING WS-DAYDIF-PARMS, WS-SUBPGM-RETURN-CD.
129400     DIVIDE WS-DDF-DAYS-BETWEEN BY 7 GIVING WS-TEMP-DAYS
129500             REMAINDER WS-TEMP-DAYS.
129600     COMPUTE WS-TEMP-DAYS =
129700             ((WS-PDL-DD (PDL-IDX) + WS-TEMP-DAYS - 2) / 7) + 1.
129800     IF WS-TEMP-DAYS < 1
129900         MOVE 1 TO WS-TEMP-DAYS.
130000     IF WS-TEMP-DAYS > 5
130100         MOVE 5 TO WS-TEMP-DAYS.
130200     SET WK-IDX TO WS-TEMP-DAYS.
130300     ADD 1 TO WS-WEEK-COUNT (WKM-IDX WK-IDX).
130400 705-EXIT.
130500     EXIT.
130600
130700 710-SUMMARIZE-BY-MONTH.
130800     MOVE "710-SUMMARIZE-BY-MONTH" TO PARA-NAME.
130900     IF WS-MONTH-COUNT (MOC-IDX) > 0
131000         SET MNT-IDX TO MOC-IDX
131100         MOVE WS-MONTH-NAME (MNT-IDX) TO SUM-DT-LABEL
131200         MOVE WS-MONTH-COUNT (MOC-IDX) TO SUM-DT-COUNT
131300         PERFORM 770-WRITE-DETAIL THRU 770-EXIT.
131400 710-EXIT.
131500     EXIT.
131600
131700 720-SUMMARIZE-BY-WEEK.
131800     MOVE "720-SUMMARIZE-BY-WEEK" TO PARA-NAME.
131900     PERFORM 725-SUMMARIZE-ONE-WEEK THRU 725-EXIT
132000             VARYING WK-IDX FROM 1 BY 1 UNTIL WK-IDX > 5.
132100 720-EXIT.
132200     EXIT.
132300
132400 725-SUMMARIZE-ONE-WEEK.
132500     IF WS-WEEK-COUNT (WKM-IDX WK-IDX) > 0
132600         SET MNT-IDX TO WKM-IDX
132700         STRING WS-MONTH-NAME (MNT-IDX) DELIMITED BY SIZE
132800                "_Week" DELIMITED BY SIZE
132900                WK-IDX DELIMITED BY SIZE
133000                INTO SUM-DT-LABEL
133100         MOVE WS-WEEK-COUNT (WKM-IDX WK-IDX) TO SUM-DT-COUNT
133200         PERFORM 770-WRITE-DETAIL THRU 770-EXIT.
133300 725-EXIT.
133400     EXIT.
133500
133600 730-SUMMARIZE-BY-DOW.
133700     MOVE "730-SUMMARIZE-BY-DOW" TO PARA-NAME.
133800     PERFORM 735-SUMMARIZE-ONE-DOW THRU 735-EXIT
133900             VARYING DWK-IDX FROM 1 BY 1 UNTIL DWK-IDX > 7.
134000 730-EXIT.
134100     EXIT.
134200
134300 735-SUMMARIZE-ONE-DOW.
134400     IF WS-DOW-COUNT (DWM-IDX DWK-IDX) > 0
134500         SET MNT-IDX TO DWM-IDX
134600         SET DOW-IDX TO DWK-IDX
134700         STRING WS-MONTH-NAME (MNT-IDX) DELIMITED BY SIZE
134800                "_" DELIMITED BY SIZE
134900                WS-DOW-NAME (DOW-IDX) DELIMITED BY SIZE
135000                INTO SUM-DT-LABEL
135100         MOVE WS-DOW-COUNT (DWM-IDX DWK-IDX) TO SUM-DT-COUNT
135200         PERFORM 770-WRITE-DETAIL THRU 770-EXIT.
135300 735-EXIT.
135400     EXIT.
135500
135600******************************************************************
135700*  700-SERIES PRINT PARAGRAPHS -- HEADER, SECTION HEADING AND     *
135800*  DETAIL/TOTAL LINES SHARED BY ALL THREE REPORT SECTIONS ABOVE.  *
135900******************************************************************
136000 740-WRITE-PAT-LINE.
136100     MOVE "740-WRITE-PAT-LINE" TO PARA-NAME.
136200     WRITE PATIENT-LINE-REC.
136300     ADD 1 TO WS-LINES-WRITTEN.
136400 740-EXIT.
136500     EXIT.
136600
136700 750-WRITE-PAGE-HDR.
136800     MOVE "750-WRITE-PAGE-HDR" TO PARA-NAME.
136900     MOVE SPACES TO SUM-PRINT-LINE.
137000     MOVE "1" TO SUM-HD1-CC.
137100     MOVE WS-RUN-DATE TO SUM-HD1-RUN-DATE.
137200     MOVE WS-START-DATE TO SUM-HD1-START-DATE.
137300     MOVE WS-END-DATE TO SUM-HD1-END-DATE.
137400     WRITE SUM-PRINT-REC FROM SUM-PRINT-LINE-HDG1.
137500     MOVE ZERO TO WS-LINE-COUNT.
137600 750-EXIT.
137700     EXIT.
137800
137900 760-WRITE-SECTION-HDG.
138000     MOVE "760-WRITE-SECTION-HDG" TO PARA-NAME.
138100     MOVE SPACES TO SUM-PRINT-LINE.
138200     MOVE " " TO SUM-HD2-CC.
138300     WRITE SUM-PRINT-REC FROM SUM-PRINT-LINE-HDG2.
138400 760-EXIT.
138500     EXIT.
138600
138700 770-WRITE-DETAIL.
138800     MOVE "770-WRITE-DETAIL" TO PARA-NAME.
138900     MOVE " " TO SUM-DT-CC.
139000     WRITE SUM-PRINT-REC FROM SUM-PRINT-LINE-DETAIL.
139100     ADD 1 TO WS-SUM-LINES-WRITTEN.
139200     ADD 1 TO WS-LINE-COUNT.
139300     IF WS-LINE-COUNT > WS-LINES-PER-PAGE
139400         PERFORM 750-WRITE-PAGE-HDR THRU 750-EXIT.
139500 770-EXIT.
139600     EXIT.
139700
139800 775-WRITE-TOTAL-LINE.
139900     MOVE "775-WRITE-TOTAL-LINE" TO PARA-NAME.
140000     MOVE " " TO SUM-TOT-CC.
140100     WRITE SUM-PRINT-REC FROM SUM-PRINT-LINE-TOTAL.
140200     ADD 1 TO WS-SUM-LINES-WRITTEN.
140300 775-EXIT.
140400     EXIT.
140500
140600******************************************************************
140700*  800-SERIES -- FILE OPEN/CLOSE AND THE RAW SEQUENTIAL READS.    *
140800******************************************************************
140900 800-OPEN-FILES.
141000     MOVE "800-OPEN-FILES" TO PARA-NAME.
141100     OPEN INPUT  ARTPAT.
141200     OPEN INPUT  ARTOBS.
141300     OPEN INPUT  ARTAPPT.
141400     OPEN OUTPUT ARTLIST-OUT.
141500     OPEN OUTPUT RPT-SUMMARY.
141600     OPEN OUTPUT SYSOUT.
141700     PERFORM 750-WRITE-PAGE-HDR THRU 750-EXIT.
141800 800-EXIT.
141900     EXIT.
142000
142100 850-CLOSE-FILES.
142200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
142300     CLOSE ARTPAT ARTOBS ARTAPPT ARTLIST-OUT RPT-SUMMARY SYSOUT.
142400 850-EXIT.
142500     EXIT.
142600
142700 900-READ-PATIENT.
142800     MOVE "900-READ-PATIENT" TO PARA-NAME.
142900     READ ARTPAT
143000         AT END
143100             MOVE "N" TO WS-MORE-PATIENTS-SW
143200             GO TO 900-EXIT.
143300     ADD 1 TO WS-PAT-RECORDS-READ.
143400 900-EXIT.
143500     EXIT.
143600
143700 910-READ-OBS.
143800     MOVE "910-READ-OBS" TO PARA-NAME.
143900     READ ARTOBS
144000         AT END
144100             MOVE "N" TO WS-MORE-OBS-SW
144200             GO TO 910-EXIT.
144300     ADD 1 TO WS-OBS-RECORDS-READ.
144400 910-EXIT.
144500     EXIT.
144600
144700 920-READ-APPT.
144800     MOVE "920-READ-APPT" TO PARA-NAME.
144900     READ ARTAPPT
145000         AT END
145100             MOVE "N" TO WS-MORE-APPT-SW
145200             GO TO 920-EXIT.
145300     ADD 1 TO WS-APPT-RECORDS-READ.
145400 920-EXIT.
145500     EXIT.
145600
145700******************************************************************
145800*  999-CLEANUP -- CLOSE UP SHOP AND DISPLAY THE RUN TALLY.        *
145900******************************************************************
146000 999-CLEANUP.
146100     MOVE "999-CLEANUP" TO PARA-NAME.
146200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
146300     DISPLAY "** PATIENT RECORDS READ **".
146400     DISPLAY WS-PAT-RECORDS-READ.
146500     DISPLAY "** OBSERVATION RECORDS READ **".
146600     DISPLAY WS-OBS-RECORDS-READ.
146700     DISPLAY "** APPOINTMENT RECORDS READ **".
146800     DISPLAY WS-APPT-RECORDS-READ.
146900     DISPLAY "** LINE-LISTING RECORDS WRITTEN **".
147000     DISPLAY WS-LINES-WRITTEN.
147100     DISPLAY "******** NORMAL END OF JOB ARTLIST ********".
147200 999-EXIT.
147300     EXIT.
147400
147500 1000-ABEND-RTN.
147600     WRITE SYSOUT-REC FROM ABEND-REC.
147700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
147800     DISPLAY "*** ABNORMAL END OF JOB-ARTLIST ***" UPON CONSOLE.
147900     DIVIDE ZERO-VAL INTO ONE-VAL.
