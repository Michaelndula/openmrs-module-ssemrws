000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ARTCASC.
000400 AUTHOR. TOM DORSEY.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 08/23/90.
000700 DATE-COMPILED. 08/23/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  C H A N G E   L O G                                          *
001100*  DATE      BY    TICKET    DESCRIPTION                        *
001200*----------------------------------------------------------------
001300*  082390    TGD   WO-1140   VL-CASCADE AND WATERFALL RECONCILI- *
001400*                            ATION REPORTS, SPLIT OUT OF ARTLIST *
001500*                            SO THE NIGHTLY RUN CAN SKIP THEM ON *
001600*                            DAYS THE CLINIC MANAGER DOESN'T     *
001700*                            NEED THEM.                           *
001800*  031592    TGD   WO-2240   TWO-PASS LOAD ADDED -- WATERFALL     *
001900*                            NEEDS ACTIVE-CLIENTS OVER TWO        *
002000*                            DIFFERENT WINDOWS (FULL PERIOD AND   *
002100*                            THE TRAILING 30 DAYS) SO WE READ     *
002200*                            THE FEEDS TWICE.                     *
002300*  042694    RPW   WO-3107   CASCADE TURNAROUND TIME REWRITTEN TO *
002400*                            USE DAYDIF INSTEAD OF THE OLD        *
002500*                            APPROXIMATE 30.4-DAY-MONTH CONSTANT. *
002600*  110898    TGD   Y2K-0017  CONFIRMED ALL DATE FIELDS CARRY      *
002700*                            FULL CCYY -- SIGNED OFF FOR THE Y2K  *
002800*                            INVENTORY, NO CODE CHANGES MADE.     *
002900*  091403    RPW   WO-4488   CALCULATED TX_CURR NOW SUBTRACTS     *
003000*                            BOTH IIT BUCKETS PER THE REVISED     *
003100*                            RECONCILIATION FORMULA.              *
003200*  051407    JMS   WO-5129   TRANSFER-IN/TRANSFER-OUT WIRED INTO  *
003300*                            THE WATERFALL FROM THE SAME COHORT   *
003400*                            LOGIC AS ARTLIST, NOT RECOMPUTED.    *
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS NEXT-PAGE.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SYSOUT
004700     ASSIGN TO UT-S-SYSOUT
004800       ORGANIZATION IS SEQUENTIAL.
004900
005000     SELECT ARTPAT
005100     ASSIGN TO UT-S-ARTPAT
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS IFCODE.
005400
005500     SELECT ARTOBS
005600     ASSIGN TO UT-S-ARTOBS
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS OBCODE.
005900
006000     SELECT ARTAPPT
006100     ASSIGN TO UT-S-ARTAPPT
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS APCODE.
006400
006500     SELECT RPT-CASCADE
006600     ASSIGN TO UT-S-RPTCAS
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS RCCODE.
006900
007000     SELECT RPT-WATFALL
007100     ASSIGN TO UT-S-RPTWAT
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS RWCODE.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SYSOUT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 130 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS SYSOUT-REC.
008300 01  SYSOUT-REC  PIC X(130).
008400
008500 FD  ARTPAT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 146 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS PATIENT-REC.
009100     COPY PATREC.
009200
009300 FD  ARTOBS
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 70 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS OBSERVATION-REC.
009900     COPY OBSREC.
010000
010100 FD  ARTAPPT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 23 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS APPOINTMENT-REC.
010700     COPY APPTREC.
010800
010900 FD  RPT-CASCADE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 132 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS CAS-PRINT-REC.
011500 01  CAS-PRINT-REC                PIC X(132).
011600
011700 FD  RPT-WATFALL
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 132 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS WF-PRINT-REC.
012300 01  WF-PRINT-REC                 PIC X(132).
012400
012500 WORKING-STORAGE SECTION.
012600 01  FILE-STATUS-CODES.
012700     05  IFCODE                  PIC X(2).
012800         88  PATIENT-EOF             VALUE "10".
012900     05  OBCODE                  PIC X(2).
013000         88  OBS-EOF                 VALUE "10".
013100     05  APCODE                  PIC X(2).
013200         88  APPT-EOF                VALUE "10".
013300     05  RCCODE                  PIC X(2).
013400     05  RWCODE                  PIC X(2).
013500
013600 77  WS-MORE-PATIENTS-SW         PIC X(1) VALUE "Y".
013700     88  MORE-PATIENTS               VALUE "Y".
013800     88  NO-MORE-PATIENTS            VALUE "N".
013900 77  WS-MORE-OBS-SW              PIC X(1) VALUE "Y".
014000     88  MORE-OBS                    VALUE "Y".
014100     88  NO-MORE-OBS                 VALUE "N".
014200 77  WS-MORE-APPT-SW             PIC X(1) VALUE "Y".
014300     88  MORE-APPT                   VALUE "Y".
014400     88  NO-MORE-APPT                VALUE "N".
014500 77  WS-PERIOD-OBS-SW            PIC X(1).
014600     88  OBS-IN-PERIOD               VALUE "Y".
014700 77  WS-WHICH-PASS-SW            PIC X(1).
014800     88  WS-PASS-IS-A                VALUE "A".
014900     88  WS-PASS-IS-A30              VALUE "3".
015000
015100 01  WS-SYSIN-CARD.
015200     05  SI-RUN-DATE             PIC 9(8).
015300     05  SI-START-DATE           PIC 9(8).
015400     05  SI-END-DATE             PIC 9(8).
015500
015600 01  WS-RUN-PARMS.
015700     05  WS-RUN-DATE             PIC 9(8).
015800     05  WS-START-DATE           PIC 9(8).
015900     05  WS-END-DATE             PIC 9(8).
016000     05  WS-A30-START-DATE       PIC 9(8).
016100     05  WS-WIN-START-DATE       PIC 9(8).
016200     05  WS-WIN-END-DATE         PIC 9(8).
016300
016400 01  WS-WORK-COUNTERS.
016500     05  WS-PAT-RECORDS-READ     PIC 9(7) COMP.
016600     05  WS-OBS-RECORDS-READ     PIC 9(7) COMP.
016700     05  WS-APPT-RECORDS-READ    PIC 9(7) COMP.
016800     05  WS-CAS-LINES-WRITTEN    PIC 9(7) COMP.
016900     05  WS-WF-LINES-WRITTEN     PIC 9(7) COMP.
017000     05  WS-TEMP-DAYS            PIC S9(9) COMP.
017100     05  WS-TEMP-MONTHS          PIC S9(7) COMP.
017200     05  WS-TAT-SUM-DAYS         PIC S9(9) COMP.
017300     05  WS-TAT-PAT-COUNT        PIC 9(6) COMP.
017400
017500****** DAYDIF CALL INTERFACE -- CASCADE TURNAROUND TIME AND THE
017600****** MISSED-APPOINTMENT IIT TEST BOTH NEED WHOLE-DAYS-BETWEEN.
017700 01  WS-DAYDIF-PARMS.
017800     05  WS-DDF-DATE-1           PIC 9(8).
017900     05  WS-DDF-DATE-2           PIC 9(8).
018000     05  WS-DDF-DAYS-BETWEEN     PIC S9(9).
018100 01  WS-SUBPGM-RETURN-CD         PIC 9(4) COMP.
018200
018300****** WATERFALL COHORT COUNTERS -- FILLED FROM THE TWO-PASS LOAD
018400****** AND THE COMMON LOAD'S PW-ENTRY TABLE.
018500 01  WS-WATERFALL-COUNTERS.
018600     05  WS-CNT-ACTIVE-A         PIC 9(6) COMP.
018700     05  WS-CNT-ACTIVE-A30       PIC 9(6) COMP.
018800     05  WS-CNT-ACTIVE-BOTH      PIC 9(6) COMP.
018900     05  WS-CNT-TX-CURR          PIC S9(6) COMP.
019000     05  WS-CNT-TX-NEW           PIC S9(6) COMP.
019100     05  WS-CNT-XFER-IN          PIC S9(6) COMP.
019200     05  WS-CNT-RTT              PIC S9(6) COMP.
019300     05  WS-CNT-POTENTIAL-CURR   PIC S9(6) COMP.
019400     05  WS-CNT-XFER-OUT         PIC S9(6) COMP.
019500     05  WS-CNT-DEATH            PIC S9(6) COMP.
019600     05  WS-CNT-IIT-UNDER-3MO    PIC S9(6) COMP.
019700     05  WS-CNT-IIT-3MO-PLUS     PIC S9(6) COMP.
019800     05  WS-CNT-CALC-CURR        PIC S9(6) COMP.
019900
020000****** CASCADE STAGE COUNTERS AND TURNAROUND ACCUMULATORS -- ONE
020100****** ENTRY PER STAGE, INDEXED 1-9 IN THE FIXED REPORT ORDER.
020200 01  WS-CASCADE-TABLE.
020300     05  WS-CAS-ENTRY OCCURS 9 TIMES INDEXED BY CAS-IDX CAS-IDX2.
020400         10  WS-CAS-STAGE-NAME   PIC X(28).
020500         10  WS-CAS-COUNT        PIC 9(6) COMP.
020600         10  WS-CAS-TAT-DAY-SUM  PIC S9(9) COMP.
020700         10  WS-CAS-TAT-PAT-CNT  PIC 9(6) COMP.
020800         10  WS-CAS-PERCENT      PIC 9(3)V99.
020900         10  WS-CAS-TAT-MONTHS   PIC 9(4)V99.
021000
021100****** SCRATCH "ACTIVE IN WINDOW A" MARKER, ONE BYTE PER PATIENT-
021200****** WORK-TABLE ENTRY -- SET ON THE WINDOW-A PASS, TESTED ON
021300****** THE WINDOW-A30 PASS TO BUILD THE ACTIVE-IN-BOTH COUNT.
021400 01  WS-ACTIVE-A-TABLE.
021500     05  WS-ACTIVE-A-FLAG OCCURS 9000 TIMES PIC X(1) VALUE "N".
021600         88  WS-WAS-ACTIVE-IN-A      VALUE "Y".
021700
021800****** WINDOW-SCOPED FOOTPRINT FLAGS -- REBUILT FRESH FOR EACH OF
021900****** THE TWO WATERFALL WINDOWS BY RE-READING ARTOBS AND ARTAPPT
022000****** BOUNDED BY WS-WIN-START-DATE/WS-WIN-END-DATE.  THE COMMON
022100****** LOAD'S PW-ENTRY FOOTPRINTS ARE SCOPED TO THE WHOLE RUN
022200****** PERIOD AND CANNOT BE REUSED FOR THE TRAILING-30-DAY WINDOW.
022300 01  WS-WINDOW-FLAG-TABLE.
022400     05  WS-WF-ENTRY OCCURS 9000 TIMES.
022500         10  WS-WF-PFH-FUP-SW        PIC X(1).
022600         10  WS-WF-ADIN-PDIN-SW      PIC X(1).
022700         10  WS-WF-REGM-PFH-FUP-SW   PIC X(1).
022800         10  WS-WF-RTT-ATII-SW       PIC X(1).
022900         10  WS-WF-MISSED-IIT-SW     PIC X(1).
023000         10  WS-WF-DECEASED-SW       PIC X(1).
023100         10  WS-WF-XFER-OUT-SW       PIC X(1).
023200
023300****** CASCADE-SET-ONLY FOOTPRINTS -- HIGH-VL MEMBERSHIP AND THE
023400****** ART-SWITCH / SECOND-LINE-SWITCH REGIMEN COMPARISON, NONE OF
023500****** WHICH THE COMMON PATWORK FIELDS CARRY AT THE GRANULARITY
023600****** THE CASCADE REPORT NEEDS (FUP-ENCOUNTER-RESTRICTED, AND A
023700****** FIRST-VS-LATEST REGM-IN-FUP COMPARISON RATHER THAN A SIMPLE
023800****** LATEST VALUE).
023900 01  WS-CASC-FLAG-TABLE.
024000     05  WS-CF-ENTRY OCCURS 9000 TIMES.
024100         10  WS-CF-HIGH-VL-SW        PIC X(1).
024200         10  WS-CF-2ND-LINE-SW       PIC X(1).
024300         10  WS-CF-REGM-FUP-CNT      PIC 9(3) COMP.
024400         10  WS-CF-REGM-FUP-1-CODE   PIC X(4).
024500         10  WS-CF-REGM-FUP-1-DATE   PIC 9(8).
024600         10  WS-CF-REGM-FUP-L-CODE   PIC X(4).
024700         10  WS-CF-REGM-FUP-L-DATE   PIC 9(8).
024800         10  WS-CF-ART-SWITCH-SW     PIC X(1).
024900         10  WS-CF-ART-SWITCH-DATE   PIC 9(8).
025000
025100     COPY CASCREC.
025200     COPY WFREC.
025300     COPY PATWORK.
025400     COPY ABENDREC.
025500
025600 PROCEDURE DIVISION.
025700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025800     PERFORM 300-BUILD-CASCADE-STAGES THRU 300-EXIT.
025900     PERFORM 500-CASCADE-ARITHMETIC THRU 500-EXIT.
026000     PERFORM 700-WRITE-CASCADE THRU 700-EXIT.
026100     PERFORM 600-WATERFALL-ARITHMETIC THRU 600-EXIT.
026200     PERFORM 750-WRITE-WATERFALL THRU 750-EXIT.
026300     PERFORM 999-CLEANUP THRU 999-EXIT.
026400     MOVE +0 TO RETURN-CODE.
026500     GOBACK.
026600
026700******************************************************************
026800*  000-HOUSEKEEPING -- READ THE SYSIN CARD, OPEN FILES, AND RUN   *
026900*  THE COMMON LOAD PHASE ONCE (FOR PER-PATIENT FACTS), THEN THE   *
027000*  TWO ACTIVE-CLIENTS PASSES (WINDOW A, WINDOW A30) WATERFALL     *
027100*  NEEDS.  THE SECOND AND THIRD PASSES RE-READ THE SAME THREE     *
027200*  FEEDS -- THEY ARE SMALL ENOUGH THAT RE-READING BEATS CARRYING  *
027300*  A SEPARATE IN-MEMORY COPY OF EVERY OBSERVATION.                *
027400******************************************************************
027500 000-HOUSEKEEPING.
027600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027700     DISPLAY "******** BEGIN JOB ARTCASC ********".
027800     ACCEPT WS-SYSIN-CARD FROM SYSIN.
027900     MOVE SI-RUN-DATE   TO WS-RUN-DATE.
028000     MOVE SI-START-DATE TO WS-START-DATE.
028100     MOVE SI-END-DATE   TO WS-END-DATE.
028200     COMPUTE WS-A30-START-DATE = WS-END-DATE - 30.
028300
028400     INITIALIZE WS-WORK-COUNTERS WS-WATERFALL-COUNTERS
028500                WS-CASCADE-TABLE WS-ACTIVE-A-TABLE
028600                WS-CASC-FLAG-TABLE PATIENT-WORK-TABLE.
028700     MOVE ZERO TO PW-ENTRY-COUNT.
028800     MOVE "High Viral Load"       TO WS-CAS-STAGE-NAME (1).
028900     MOVE "First EAC Session"     TO WS-CAS-STAGE-NAME (2).
029000     MOVE "Second EAC Session"    TO WS-CAS-STAGE-NAME (3).
029100     MOVE "Third EAC Session"     TO WS-CAS-STAGE-NAME (4).
029200     MOVE "Extended EAC Session"  TO WS-CAS-STAGE-NAME (5).
029300     MOVE "Repeat VL Collected"   TO WS-CAS-STAGE-NAME (6).
029400     MOVE "Persistent High VL"    TO WS-CAS-STAGE-NAME (7).
029500     MOVE "ART Switch"            TO WS-CAS-STAGE-NAME (8).
029600     MOVE "ART Switch 2nd Line"   TO WS-CAS-STAGE-NAME (9).
029700
029800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
029900     PERFORM 900-READ-PATIENT THRU 900-EXIT.
030000     IF NO-MORE-PATIENTS
030100         MOVE "EMPTY PATIENT INPUT FILE" TO ABEND-REASON
030200         GO TO 1000-ABEND-RTN.
030300     PERFORM 910-READ-OBS THRU 910-EXIT.
030400     PERFORM 920-READ-APPT THRU 920-EXIT.
030500
030600     PERFORM 810-LOAD-PATIENT-ENTRIES THRU 810-EXIT
030700             UNTIL NO-MORE-PATIENTS.
030800     PERFORM 820-LOAD-OBSERVATIONS THRU 820-EXIT
030900             UNTIL NO-MORE-OBS.
031000     PERFORM 830-LOAD-APPOINTMENTS THRU 830-EXIT
031100             UNTIL NO-MORE-APPT.
031200     PERFORM 850-CLOSE-INPUT-FILES THRU 850-EXIT.
031300
031400     PERFORM 200-LOAD-WINDOW-A THRU 200-EXIT.
031500     PERFORM 250-LOAD-WINDOW-A30 THRU 250-EXIT.
031600 000-EXIT.
031700     EXIT.
031800
031900******************************************************************
032000*  810-/820-/830- -- SAME LOAD-PHASE PARAGRAPHS AS ARTLIST, KEPT  *
032100*  IDENTICAL SO THE TWO PROGRAMS AGREE ON EVERY PER-PATIENT FACT. *
032200******************************************************************
032300 810-LOAD-PATIENT-ENTRIES.
032400     MOVE "810-LOAD-PATIENT-ENTRIES" TO PARA-NAME.
032500     ADD 1 TO PW-ENTRY-COUNT.
032600     SET PW-IDX TO PW-ENTRY-COUNT.
032700     MOVE PAT-ID IN PATIENT-REC        TO PW-PAT-ID (PW-IDX).
032800     MOVE PAT-NAME IN PATIENT-REC      TO PW-NAME (PW-IDX).
032900     MOVE PAT-SEX IN PATIENT-REC       TO PW-SEX (PW-IDX).
033000     MOVE PAT-BIRTHDATE IN PATIENT-REC TO PW-BIRTHDATE (PW-IDX).
033100     MOVE PAT-DATE-CREATED IN PATIENT-REC
033200                                        TO PW-DATE-CREATED (PW-IDX).
033300     MOVE "N" TO PW-TRANSFER-IN-SW (PW-IDX).
033400     IF PAT-IDENT-TI-TAG IN PATIENT-REC = "TI-"
033500         MOVE "Y" TO PW-TRANSFER-IN-SW (PW-IDX).
033600     PERFORM 900-READ-PATIENT THRU 900-EXIT.
033700 810-EXIT.
033800     EXIT.
033900
034000 820-LOAD-OBSERVATIONS.
034100     MOVE "820-LOAD-OBSERVATIONS" TO PARA-NAME.
034200     SEARCH ALL PW-ENTRY
034300         AT END
034400             GO TO 820-READ-NEXT
034500         WHEN PW-PAT-ID (PW-IDX) = OBS-PAT-ID IN OBSERVATION-REC
034600             PERFORM 825-ACCUM-ONE-OBS THRU 825-EXIT.
034700 820-READ-NEXT.
034800     PERFORM 910-READ-OBS THRU 910-EXIT.
034900 820-EXIT.
035000     EXIT.
035100
035200 825-ACCUM-ONE-OBS.
035300     MOVE "825-ACCUM-ONE-OBS" TO PARA-NAME.
035400     MOVE "N" TO WS-PERIOD-OBS-SW.
035500     IF OBS-DATE IN OBSERVATION-REC NOT < WS-START-DATE
035600        AND OBS-DATE IN OBSERVATION-REC NOT > WS-END-DATE
035700         MOVE "Y" TO WS-PERIOD-OBS-SW.
035800
035900     EVALUATE TRUE
036000         WHEN OBS-IS-REGIMEN
036100             IF NOT PW-HAS-REGM (PW-IDX)
036200                 MOVE "Y" TO PW-REGM-SEEN-SW (PW-IDX)
036300                 MOVE OBS-DATE IN OBSERVATION-REC
036400                               TO PW-REGM-FIRST-DATE (PW-IDX)
036500             END-IF
036600             IF WS-PERIOD-OBS-SW = "Y"
036700                 IF OBS-VALUE-CODE IN OBSERVATION-REC (1:1) = "2"
036800                     MOVE "Y" TO WS-CF-2ND-LINE-SW (PW-IDX)
036900                 END-IF
037000                 IF OBS-ENC-FUP
037100                     IF WS-CF-REGM-FUP-CNT (PW-IDX) = ZERO
037200                         MOVE OBS-VALUE-CODE IN OBSERVATION-REC
037300                                 TO WS-CF-REGM-FUP-1-CODE (PW-IDX)
037400                         MOVE OBS-DATE IN OBSERVATION-REC
037500                                 TO WS-CF-REGM-FUP-1-DATE (PW-IDX)
037600                     END-IF
037700                     MOVE OBS-VALUE-CODE IN OBSERVATION-REC
037800                                 TO WS-CF-REGM-FUP-L-CODE (PW-IDX)
037900                     MOVE OBS-DATE IN OBSERVATION-REC
038000                                 TO WS-CF-REGM-FUP-L-DATE (PW-IDX)
038100                     ADD 1 TO WS-CF-REGM-FUP-CNT (PW-IDX)
038200                 END-IF
038300             END-IF
038400         WHEN OBS-IS-VL-NUM
038500             MOVE "Y" TO PW-VL-LATEST-SW (PW-IDX)
038600             MOVE OBS-VALUE-NUM IN OBSERVATION-REC
038700                               TO PW-VL-LATEST-VALUE (PW-IDX)
038800             IF NOT PW-VL-FIRST-LOADED (PW-IDX)
038900                 MOVE "Y" TO PW-VL-FIRST-SW (PW-IDX)
039000                 MOVE OBS-VALUE-NUM IN OBSERVATION-REC
039100                               TO PW-VL-FIRST-VALUE (PW-IDX)
039200             END-IF
039300             IF OBS-ENC-FUP AND WS-PERIOD-OBS-SW = "Y"
039400                AND OBS-VALUE-NUM IN OBSERVATION-REC NOT < 1000.00
039500                 MOVE "Y" TO WS-CF-HIGH-VL-SW (PW-IDX)
039600             END-IF
039700         WHEN OBS-IS-EAC-SESSION AND (OBS-ENC-HVL OR OBS-ENC-FUP)
039800              AND WS-PERIOD-OBS-SW = "Y"
039900             EVALUATE TRUE
040000                 WHEN OBS-VALUE-IS-EAC1
040100                     MOVE OBS-DATE IN OBSERVATION-REC
040200                                   TO PW-EAC1-DATE (PW-IDX)
040300                 WHEN OBS-VALUE-IS-EAC2
040400                     MOVE OBS-DATE IN OBSERVATION-REC
040500                                   TO PW-EAC2-DATE (PW-IDX)
040600                 WHEN OBS-VALUE-IS-EAC3
040700                     MOVE OBS-DATE IN OBSERVATION-REC
040800                                   TO PW-EAC3-DATE (PW-IDX)
040900                 WHEN OBS-VALUE-IS-EACX
041000                     MOVE OBS-DATE IN OBSERVATION-REC
041100                                   TO PW-EACX-DATE (PW-IDX)
041200             END-EVALUATE
041300         WHEN OBS-IS-REPEAT-VL-C AND OBS-ENC-HVL
041400              AND WS-PERIOD-OBS-SW = "Y"
041500             MOVE OBS-DATE IN OBSERVATION-REC
041600                               TO PW-RVLC-DATE (PW-IDX)
041700         WHEN OBS-IS-REPEAT-VL-R AND OBS-ENC-HVL
041800              AND WS-PERIOD-OBS-SW = "Y"
041900             IF OBS-VALUE-NUM IN OBSERVATION-REC NOT < 1000.00
042000                 MOVE OBS-DATE IN OBSERVATION-REC
042100                               TO PW-PERSIST-HVL-DATE (PW-IDX)
042200             END-IF
042300         WHEN OBS-IS-ART-INIT
042400             MOVE OBS-VALUE-DATE IN OBSERVATION-REC
042500                               TO PW-ARTI-LATEST-DATE (PW-IDX)
042600         WHEN OBS-IS-RETURN-TRT
042700             IF OBS-VALUE-IS-YES
042800                 MOVE "Y" TO PW-RTT-YES-SW (PW-IDX)
042900                 IF OBS-ENC-ART-INTERR AND WS-PERIOD-OBS-SW = "Y"
043000                     MOVE "Y" TO PW-RTT-ATII-SW (PW-IDX)
043100                 END-IF
043200             END-IF
043300         WHEN OBS-IS-TRANSF-OUT
043400             IF OBS-VALUE-IS-YES AND WS-PERIOD-OBS-SW = "Y"
043500                 MOVE "Y" TO PW-TOUT-PERIOD-SW (PW-IDX)
043600             END-IF
043700         WHEN OBS-IS-DECEASED
043800             IF OBS-VALUE-IS-YES AND WS-PERIOD-OBS-SW = "Y"
043900                 MOVE "Y" TO PW-DEAD-PERIOD-SW (PW-IDX)
044000             END-IF
044100         WHEN OTHER
044200             CONTINUE
044300     END-EVALUATE.
044400
044500     IF WS-PERIOD-OBS-SW = "Y"
044600         IF OBS-ENC-PFH OR OBS-ENC-FUP
044700             MOVE "Y" TO PW-ENC-PFH-FUP-SW (PW-IDX)
044800         END-IF
044900         IF OBS-ENC-ADULT-INT OR OBS-ENC-PEDS-INT
045000             MOVE "Y" TO PW-ENC-ADIN-PDIN-SW (PW-IDX)
045100         END-IF
045200     END-IF.
045300 825-EXIT.
045400     EXIT.
045500
045600 830-LOAD-APPOINTMENTS.
045700     MOVE "830-LOAD-APPOINTMENTS" TO PARA-NAME.
045800     SEARCH ALL PW-ENTRY
045900         AT END
046000             GO TO 830-READ-NEXT
046100         WHEN PW-PAT-ID (PW-IDX) = APP-PAT-ID IN APPOINTMENT-REC
046200             PERFORM 838-ACCUM-ONE-APPT THRU 838-EXIT.
046300 830-READ-NEXT.
046400     PERFORM 920-READ-APPT THRU 920-EXIT.
046500 830-EXIT.
046600     EXIT.
046700
046800 838-ACCUM-ONE-APPT.
046900     MOVE "838-ACCUM-ONE-APPT" TO PARA-NAME.
047000     IF APP-IS-MISSED
047100        AND APP-DATE IN APPOINTMENT-REC NOT < WS-START-DATE
047200        AND APP-DATE IN APPOINTMENT-REC NOT > WS-END-DATE
047300         MOVE APP-DATE IN APPOINTMENT-REC TO WS-DDF-DATE-1
047400         MOVE WS-RUN-DATE TO WS-DDF-DATE-2
047500         CALL "DAYDIF" USING WS-DAYDIF-PARMS, WS-SUBPGM-RETURN-CD
047600         IF WS-DDF-DAYS-BETWEEN NOT < 28
047700             MOVE "Y" TO PW-APP-MISSED-IIT-SW (PW-IDX).
047800 838-EXIT.
047900     EXIT.
048000
048100******************************************************************
048200*  200-LOAD-WINDOW-A / 250-LOAD-WINDOW-A30 -- RE-READ ARTOBS AND  *
048300*  ARTAPPT FROM THE TOP, BOUNDED EACH TIME BY THE WINDOW'S OWN    *
048400*  START/END DATES, TO BUILD A FRESH SET OF WINDOW-SCOPED         *
048500*  FOOTPRINT FLAGS -- THE COMMON LOAD'S PW-ENTRY FLAGS ARE SCOPED *
048600*  TO THE WHOLE RUN PERIOD AND CANNOT TELL US WHO WAS ACTIVE IN   *
048700*  JUST THE TRAILING 30 DAYS.                                    *
048800******************************************************************
048900 200-LOAD-WINDOW-A.
049000     MOVE "200-LOAD-WINDOW-A" TO PARA-NAME.
049100     SET WS-PASS-IS-A TO TRUE.
049200     MOVE WS-START-DATE TO WS-WIN-START-DATE.
049300     MOVE WS-END-DATE   TO WS-WIN-END-DATE.
049400     PERFORM 220-SCAN-WINDOW-FEEDS THRU 220-EXIT.
049500     PERFORM 210-SCAN-ACTIVE-WINDOW THRU 210-EXIT
049600             VARYING PW-IDX FROM 1 BY 1
049700             UNTIL PW-IDX > PW-ENTRY-COUNT.
049800 200-EXIT.
049900     EXIT.
050000
050100 250-LOAD-WINDOW-A30.
050200     MOVE "250-LOAD-WINDOW-A30" TO PARA-NAME.
050300     SET WS-PASS-IS-A30 TO TRUE.
050400     MOVE WS-A30-START-DATE TO WS-WIN-START-DATE.
050500     MOVE WS-END-DATE       TO WS-WIN-END-DATE.
050600     PERFORM 220-SCAN-WINDOW-FEEDS THRU 220-EXIT.
050700     PERFORM 210-SCAN-ACTIVE-WINDOW THRU 210-EXIT
050800             VARYING PW-IDX FROM 1 BY 1
050900             UNTIL PW-IDX > PW-ENTRY-COUNT.
051000 250-EXIT.
051100     EXIT.
051200
051300******************************************************************
051400*  220-SCAN-WINDOW-FEEDS -- RE-OPEN ARTOBS AND ARTAPPT, REBUILD   *
051500*  WS-WF-ENTRY FRESH FOR THE CURRENT WINDOW BOUNDS, THEN CLOSE    *
051600*  THEM AGAIN.                                                   *
051700******************************************************************
051800 220-SCAN-WINDOW-FEEDS.
051900     MOVE "220-SCAN-WINDOW-FEEDS" TO PARA-NAME.
052000     INITIALIZE WS-WINDOW-FLAG-TABLE.
052100     MOVE "Y" TO WS-MORE-OBS-SW.
052200     MOVE "Y" TO WS-MORE-APPT-SW.
052300     OPEN INPUT ARTOBS.
052400     OPEN INPUT ARTAPPT.
052500     PERFORM 910-READ-OBS THRU 910-EXIT.
052600     PERFORM 920-READ-APPT THRU 920-EXIT.
052700     PERFORM 225-SCAN-ONE-OBS THRU 225-EXIT
052800             UNTIL NO-MORE-OBS.
052900     PERFORM 235-SCAN-ONE-APPT THRU 235-EXIT
053000             UNTIL NO-MORE-APPT.
053100     CLOSE ARTOBS.
053200     CLOSE ARTAPPT.
053300 220-EXIT.
053400     EXIT.
053500
053600 225-SCAN-ONE-OBS.
053700     MOVE "225-SCAN-ONE-OBS" TO PARA-NAME.
053800     SEARCH ALL PW-ENTRY
053900         AT END
054000             GO TO 225-READ-NEXT
054100         WHEN PW-PAT-ID (PW-IDX) = OBS-PAT-ID IN OBSERVATION-REC
054200             IF OBS-DATE IN OBSERVATION-REC NOT < WS-WIN-START-DATE
054300                AND OBS-DATE IN OBSERVATION-REC NOT > WS-WIN-END-DATE
054400                 IF OBS-ENC-PFH OR OBS-ENC-FUP
054500                     MOVE "Y" TO WS-WF-PFH-FUP-SW (PW-IDX)
054600                     IF OBS-IS-REGIMEN
054700                         MOVE "Y" TO WS-WF-REGM-PFH-FUP-SW (PW-IDX)
054800                     END-IF
054900                 END-IF
055000                 IF OBS-ENC-ADULT-INT OR OBS-ENC-PEDS-INT
055100                     MOVE "Y" TO WS-WF-ADIN-PDIN-SW (PW-IDX)
055200                 END-IF
055300                 IF OBS-IS-RETURN-TRT AND OBS-VALUE-IS-YES
055400                    AND OBS-ENC-ART-INTERR
055500                     MOVE "Y" TO WS-WF-RTT-ATII-SW (PW-IDX)
055600                 END-IF
055700                 IF OBS-IS-DECEASED AND OBS-VALUE-IS-YES
055800                     MOVE "Y" TO WS-WF-DECEASED-SW (PW-IDX)
055900                 END-IF
056000                 IF OBS-IS-TRANSF-OUT AND OBS-VALUE-IS-YES
056100                     MOVE "Y" TO WS-WF-XFER-OUT-SW (PW-IDX)
056200                 END-IF
056300             END-IF.
056400 225-READ-NEXT.
056500     PERFORM 910-READ-OBS THRU 910-EXIT.
056600 225-EXIT.
056700     EXIT.
056800
056900 235-SCAN-ONE-APPT.
057000     MOVE "235-SCAN-ONE-APPT" TO PARA-NAME.
057100     SEARCH ALL PW-ENTRY
057200         AT END
057300             GO TO 235-READ-NEXT
057400         WHEN PW-PAT-ID (PW-IDX) = APP-PAT-ID IN APPOINTMENT-REC
057500             IF APP-IS-MISSED
057600                AND APP-DATE IN APPOINTMENT-REC NOT < WS-WIN-START-DATE
057700                AND APP-DATE IN APPOINTMENT-REC NOT > WS-WIN-END-DATE
057800                 MOVE APP-DATE IN APPOINTMENT-REC TO WS-DDF-DATE-1
057900                 MOVE WS-RUN-DATE TO WS-DDF-DATE-2
058000                 CALL "DAYDIF" USING WS-DAYDIF-PARMS,
058100                          WS-SUBPGM-RETURN-CD
058200                 IF WS-DDF-DAYS-BETWEEN NOT < 28
058300                     MOVE "Y" TO WS-WF-MISSED-IIT-SW (PW-IDX)
058400                 END-IF
058500             END-IF.
058600 235-READ-NEXT.
058700     PERFORM 920-READ-APPT THRU 920-EXIT.
058800 235-EXIT.
058900     EXIT.
059000
059100******************************************************************
059200*  210-SCAN-ACTIVE-WINDOW -- A PATIENT IS ACTIVE IN A WINDOW IF   *
059300*  THEY SHOW A PFH/FUP/ADIN/PDIN ENCOUNTER, A REGM OBSERVATION IN *
059400*  A PFH/FUP ENCOUNTER, AN ATII-ENCOUNTER RTT, OR A TRANSFER-IN,  *
059500*  WITHIN THE WINDOW JUST SCANNED, PROVIDED THEY DID NOT FALL OFF *
059600*  TREATMENT (MISSED-IIT), DIE, OR TRANSFER OUT INSIDE THAT SAME  *
059700*  WINDOW.  TRANSFER-IN IS A STATIC PATIENT ATTRIBUTE AND IS NOT  *
059800*  DATE-BOUND, SO IT APPLIES TO BOTH WINDOWS ALIKE.               *
059900******************************************************************
060000 210-SCAN-ACTIVE-WINDOW.
060100     MOVE "210-SCAN-ACTIVE-WINDOW" TO PARA-NAME.
060200     IF (WS-WF-PFH-FUP-SW (PW-IDX) = "Y"
060300         OR WS-WF-ADIN-PDIN-SW (PW-IDX) = "Y"
060400         OR WS-WF-REGM-PFH-FUP-SW (PW-IDX) = "Y"
060500         OR WS-WF-RTT-ATII-SW (PW-IDX) = "Y"
060600         OR PW-IS-TRANSFER-IN (PW-IDX))
060700        AND WS-WF-MISSED-IIT-SW (PW-IDX) NOT = "Y"
060800        AND WS-WF-DECEASED-SW (PW-IDX) NOT = "Y"
060900        AND WS-WF-XFER-OUT-SW (PW-IDX) NOT = "Y"
061000         IF WS-PASS-IS-A
061100             ADD 1 TO WS-CNT-ACTIVE-A
061200             MOVE "Y" TO WS-ACTIVE-A-FLAG (PW-IDX)
061300         ELSE
061400             ADD 1 TO WS-CNT-ACTIVE-A30
061500             IF WS-WAS-ACTIVE-IN-A (PW-IDX)
061600                 ADD 1 TO WS-CNT-ACTIVE-BOTH
061700             END-IF
061800         END-IF.
061900 210-EXIT.
062000     EXIT.
062100
062200******************************************************************
062300*  300-BUILD-CASCADE-STAGES -- FOR EACH PATIENT IN THE HIGH-VL    *
062400*  SET, BUMP EVERY STAGE THEY HAVE REACHED AND ACCUMULATE THE     *
062500*  TURNAROUND-TIME SUMS STAGE 2-5 NEED.                           *
062600******************************************************************
062700 300-BUILD-CASCADE-STAGES.
062800     MOVE "300-BUILD-CASCADE-STAGES" TO PARA-NAME.
062900     PERFORM 310-BUILD-ONE-PATIENT THRU 310-EXIT
063000             VARYING PW-IDX FROM 1 BY 1
063100             UNTIL PW-IDX > PW-ENTRY-COUNT.
063200 300-EXIT.
063300     EXIT.
063400
063500 310-BUILD-ONE-PATIENT.
063600     MOVE "310-BUILD-ONE-PATIENT" TO PARA-NAME.
063700     IF NOT (WS-CF-HIGH-VL-SW (PW-IDX) = "Y"
063800             AND NOT PW-DECEASED-IN-PERIOD (PW-IDX)
063900             AND NOT PW-XFER-OUT-IN-PERIOD (PW-IDX))
064000         GO TO 310-EXIT.
064100
064200     IF WS-CF-REGM-FUP-CNT (PW-IDX) NOT < 2
064300        AND WS-CF-REGM-FUP-1-CODE (PW-IDX) NOT =
064400            WS-CF-REGM-FUP-L-CODE (PW-IDX)
064500         MOVE "Y" TO WS-CF-ART-SWITCH-SW (PW-IDX)
064600         MOVE WS-CF-REGM-FUP-L-DATE (PW-IDX)
064700             TO WS-CF-ART-SWITCH-DATE (PW-IDX).
064800
064900     ADD 1 TO WS-CAS-COUNT (1).
065000
065100     IF PW-EAC1-DATE (PW-IDX) NOT = ZERO
065200         ADD 1 TO WS-CAS-COUNT (2).
065300
065400     IF PW-EAC2-DATE (PW-IDX) NOT = ZERO
065500        AND PW-EAC1-DATE (PW-IDX) NOT = ZERO
065600         ADD 1 TO WS-CAS-COUNT (3)
065700         MOVE PW-EAC1-DATE (PW-IDX) TO WS-DDF-DATE-1
065800         MOVE PW-EAC2-DATE (PW-IDX) TO WS-DDF-DATE-2
065900         CALL "DAYDIF" USING WS-DAYDIF-PARMS, WS-SUBPGM-RETURN-CD
066000         ADD WS-DDF-DAYS-BETWEEN TO WS-CAS-TAT-DAY-SUM (2)
066100         ADD 1 TO WS-CAS-TAT-PAT-CNT (2).
066200
066300     IF PW-EAC3-DATE (PW-IDX) NOT = ZERO
066400        AND PW-EAC2-DATE (PW-IDX) NOT = ZERO
066500         ADD 1 TO WS-CAS-COUNT (4)
066600         MOVE PW-EAC2-DATE (PW-IDX) TO WS-DDF-DATE-1
066700         MOVE PW-EAC3-DATE (PW-IDX) TO WS-DDF-DATE-2
066800         CALL "DAYDIF" USING WS-DAYDIF-PARMS, WS-SUBPGM-RETURN-CD
066900         ADD WS-DDF-DAYS-BETWEEN TO WS-CAS-TAT-DAY-SUM (3)
067000         ADD 1 TO WS-CAS-TAT-PAT-CNT (3).
067100
067200     IF PW-EACX-DATE (PW-IDX) NOT = ZERO
067300        AND PW-EAC3-DATE (PW-IDX) NOT = ZERO
067400         ADD 1 TO WS-CAS-COUNT (5)
067500         MOVE PW-EAC3-DATE (PW-IDX) TO WS-DDF-DATE-1
067600         MOVE PW-EACX-DATE (PW-IDX) TO WS-DDF-DATE-2
067700         CALL "DAYDIF" USING WS-DAYDIF-PARMS, WS-SUBPGM-RETURN-CD
067800         ADD WS-DDF-DAYS-BETWEEN TO WS-CAS-TAT-DAY-SUM (4)
067900         ADD 1 TO WS-CAS-TAT-PAT-CNT (4).
068000
068100     IF PW-RVLC-DATE (PW-IDX) NOT = ZERO
068200        AND PW-EACX-DATE (PW-IDX) NOT = ZERO
068300         ADD 1 TO WS-CAS-COUNT (6)
068400         MOVE PW-EACX-DATE (PW-IDX) TO WS-DDF-DATE-1
068500         MOVE PW-RVLC-DATE (PW-IDX) TO WS-DDF-DATE-2
068600         CALL "DAYDIF" USING WS-DAYDIF-PARMS, WS-SUBPGM-RETURN-CD
068700         ADD WS-DDF-DAYS-BETWEEN TO WS-CAS-TAT-DAY-SUM (5)
068800         ADD 1 TO WS-CAS-TAT-PAT-CNT (5).
068900
069000     IF PW-PERSIST-HVL-DATE (PW-IDX) NOT = ZERO
069100        AND PW-RVLC-DATE (PW-IDX) NOT = ZERO
069200         ADD 1 TO WS-CAS-COUNT (7).
069300
069400     IF WS-CF-ART-SWITCH-SW (PW-IDX) = "Y"
069500        AND PW-PERSIST-HVL-DATE (PW-IDX) NOT = ZERO
069600         ADD 1 TO WS-CAS-COUNT (8).
069700
069800     IF WS-CF-2ND-LINE-SW (PW-IDX) = "Y"
069900        AND WS-CF-ART-SWITCH-SW (PW-IDX) = "Y"
070000         ADD 1 TO WS-CAS-COUNT (9).
070100 310-EXIT.
070200     EXIT.
070300
070400******************************************************************
070500*  500-CASCADE-ARITHMETIC -- PERCENTAGES AGAINST THE PRIOR STAGE, *
070600*  THEN TURNAROUND TIME (PER-PATIENT AVERAGE FOR STAGES 2-5, A    *
070700*  FLAT PERIOD-LENGTH AVERAGE FOR STAGES 1 AND 6-9).              *
070800******************************************************************
070900 500-CASCADE-ARITHMETIC.
071000     MOVE "500-CASCADE-ARITHMETIC" TO PARA-NAME.
071100     MOVE WS-START-DATE TO WS-DDF-DATE-1.
071200     MOVE WS-END-DATE TO WS-DDF-DATE-2.
071300     CALL "DAYDIF" USING WS-DAYDIF-PARMS, WS-SUBPGM-RETURN-CD.
071400     MOVE WS-DDF-DAYS-BETWEEN TO WS-TEMP-DAYS.
071500
071600     PERFORM 510-CASCADE-COUNTS THRU 510-EXIT
071700             VARYING CAS-IDX FROM 1 BY 1 UNTIL CAS-IDX > 9.
071800 500-EXIT.
071900     EXIT.
072000
072100 510-CASCADE-COUNTS.
072200     MOVE "510-CASCADE-COUNTS" TO PARA-NAME.
072300     PERFORM 520-CASCADE-PERCENT THRU 520-EXIT.
072400     PERFORM 530-CASCADE-TAT THRU 530-EXIT.
072500 510-EXIT.
072600     EXIT.
072700
072800 520-CASCADE-PERCENT.
072900     MOVE "520-CASCADE-PERCENT" TO PARA-NAME.
073000     IF CAS-IDX = 1
073100         MOVE 100.00 TO WS-CAS-PERCENT (CAS-IDX)
073200     ELSE
073300         SET CAS-IDX2 TO CAS-IDX
073400         SET CAS-IDX2 DOWN BY 1
073500         IF WS-CAS-COUNT (CAS-IDX2) = ZERO
073600             MOVE ZERO TO WS-CAS-PERCENT (CAS-IDX)
073700         ELSE
073800             COMPUTE WS-CAS-PERCENT (CAS-IDX) ROUNDED =
073900                 (WS-CAS-COUNT (CAS-IDX) * 100)
074000                 / WS-CAS-COUNT (CAS-IDX2)
074100         END-IF
074200     END-IF.
074300 520-EXIT.
074400     EXIT.
074500
074600 530-CASCADE-TAT.
074700     MOVE "530-CASCADE-TAT" TO PARA-NAME.
074800     IF CAS-IDX NOT < 2 AND CAS-IDX NOT > 5
074900         IF WS-CAS-TAT-PAT-CNT (CAS-IDX) = ZERO
075000             MOVE ZERO TO WS-CAS-TAT-MONTHS (CAS-IDX)
075100         ELSE
075200             COMPUTE WS-CAS-TAT-MONTHS (CAS-IDX) ROUNDED =
075300                 (WS-CAS-TAT-DAY-SUM (CAS-IDX) / 30)
075400                 / WS-CAS-TAT-PAT-CNT (CAS-IDX)
075500         END-IF
075600     ELSE
075700         IF WS-CAS-COUNT (CAS-IDX) = ZERO
075800             MOVE ZERO TO WS-CAS-TAT-MONTHS (CAS-IDX)
075900         ELSE
076000             COMPUTE WS-CAS-TAT-MONTHS (CAS-IDX) ROUNDED =
076100                 (WS-TEMP-DAYS / 30) / WS-CAS-COUNT (CAS-IDX)
076200         END-IF
076300     END-IF.
076400 530-EXIT.
076500     EXIT.
076600
076700******************************************************************
076800*  700-WRITE-CASCADE -- HEADER THEN NINE DETAIL ROWS IN STAGE     *
076900*  ORDER, CARRYING THE PREVIOUS STAGE'S COUNT ALONGSIDE EACH ROW. *
077000******************************************************************
077100 700-WRITE-CASCADE.
077200     MOVE "700-WRITE-CASCADE" TO PARA-NAME.
077300     MOVE SPACES TO CAS-PRINT-LINE.
077400     WRITE CAS-PRINT-REC FROM CAS-PRINT-LINE-HDG.
077500     PERFORM 710-WRITE-ONE-CASCADE-ROW THRU 710-EXIT
077600             VARYING CAS-IDX FROM 1 BY 1 UNTIL CAS-IDX > 9.
077700 700-EXIT.
077800     EXIT.
077900
078000 710-WRITE-ONE-CASCADE-ROW.
078100     MOVE "710-WRITE-ONE-CASCADE-ROW" TO PARA-NAME.
078200     MOVE WS-CAS-STAGE-NAME (CAS-IDX)  TO CAS-DT-STAGE.
078300     MOVE WS-CAS-COUNT (CAS-IDX)       TO CAS-DT-COUNT.
078400     IF CAS-IDX = 1
078500         MOVE ZERO TO CAS-DT-PREV
078600     ELSE
078700         SET CAS-IDX2 TO CAS-IDX
078800         SET CAS-IDX2 DOWN BY 1
078900         MOVE WS-CAS-COUNT (CAS-IDX2) TO CAS-DT-PREV
079000     END-IF.
079100     MOVE WS-CAS-PERCENT (CAS-IDX)    TO CAS-DT-PERCENT.
079200     MOVE WS-CAS-TAT-MONTHS (CAS-IDX) TO CAS-DT-TAT.
079300     WRITE CAS-PRINT-REC FROM CAS-PRINT-LINE-DETAIL.
079400     ADD 1 TO WS-CAS-LINES-WRITTEN.
079500 710-EXIT.
079600     EXIT.
079700
079800******************************************************************
079900*  600-WATERFALL-ARITHMETIC -- ONE PARAGRAPH PER ROW FAMILY, IN   *
080000*  FIXED REPORT ORDER.  610-/620-/... ARE DELIBERATELY SHORT SO   *
080100*  EACH FORMULA CAN BE CHECKED AGAINST THE RECONCILIATION RULE    *
080200*  ON ITS OWN.                                                     *
080300******************************************************************
080400 600-WATERFALL-ARITHMETIC.
080500     MOVE "600-WATERFALL-ARITHMETIC" TO PARA-NAME.
080600     PERFORM 640-COUNT-IIT-BUCKETS THRU 640-EXIT
080700             VARYING PW-IDX FROM 1 BY 1
080800             UNTIL PW-IDX > PW-ENTRY-COUNT.
080900     PERFORM 650-COUNT-XFER-RTT THRU 650-EXIT
081000             VARYING PW-IDX FROM 1 BY 1
081100             UNTIL PW-IDX > PW-ENTRY-COUNT.
081200
081300     PERFORM 610-CALC-TX-CURR THRU 610-EXIT.
081400     PERFORM 620-CALC-TX-NEW THRU 620-EXIT.
081500     PERFORM 630-CALC-POTENTIAL-CURR THRU 630-EXIT.
081600     PERFORM 660-CALC-DEATH THRU 660-EXIT.
081700     PERFORM 670-CALC-CALCULATED-CURR THRU 670-EXIT.
081800 600-EXIT.
081900     EXIT.
082000
082100 610-CALC-TX-CURR.
082200     MOVE "610-CALC-TX-CURR" TO PARA-NAME.
082300     COMPUTE WS-CNT-TX-CURR = WS-CNT-ACTIVE-A - WS-CNT-ACTIVE-BOTH.
082400 610-EXIT.
082500     EXIT.
082600
082700 620-CALC-TX-NEW.
082800     MOVE "620-CALC-TX-NEW" TO PARA-NAME.
082900     MOVE WS-CNT-ACTIVE-BOTH TO WS-CNT-TX-NEW.
083000 620-EXIT.
083100     EXIT.
083200
083300 630-CALC-POTENTIAL-CURR.
083400     MOVE "630-CALC-POTENTIAL-CURR" TO PARA-NAME.
083500     COMPUTE WS-CNT-POTENTIAL-CURR =
083600             WS-CNT-TX-NEW + WS-CNT-TX-CURR
083700             + WS-CNT-XFER-IN + WS-CNT-RTT.
083800 630-EXIT.
083900     EXIT.
084000
084100 640-COUNT-IIT-BUCKETS.
084200     MOVE "640-COUNT-IIT-BUCKETS" TO PARA-NAME.
084300     IF PW-HAS-MISSED-IIT (PW-IDX)
084400        AND PW-ARTI-LATEST-DATE (PW-IDX) NOT = ZERO
084500         MOVE PW-ARTI-LATEST-DATE (PW-IDX) TO WS-DDF-DATE-1
084600         MOVE WS-RUN-DATE TO WS-DDF-DATE-2
084700         CALL "DAYDIF" USING WS-DAYDIF-PARMS, WS-SUBPGM-RETURN-CD
084800         DIVIDE WS-DDF-DAYS-BETWEEN BY 30
084900                 GIVING WS-TEMP-MONTHS
085000         IF WS-TEMP-MONTHS < 3
085100             ADD 1 TO WS-CNT-IIT-UNDER-3MO
085200         ELSE
085300             ADD 1 TO WS-CNT-IIT-3MO-PLUS
085400         END-IF.
085500 640-EXIT.
085600     EXIT.
085700
085800 650-COUNT-XFER-RTT.
085900     MOVE "650-COUNT-XFER-RTT" TO PARA-NAME.
086000     IF PW-IS-TRANSFER-IN (PW-IDX)
086100         ADD 1 TO WS-CNT-XFER-IN.
086200     IF PW-RTT-IN-ATII (PW-IDX)
086300         ADD 1 TO WS-CNT-RTT.
086400     IF PW-XFER-OUT-IN-PERIOD (PW-IDX)
086500        AND NOT PW-DECEASED-IN-PERIOD (PW-IDX)
086600         ADD 1 TO WS-CNT-XFER-OUT.
086700 650-EXIT.
086800     EXIT.
086900
087000 660-CALC-DEATH.
087100     MOVE "660-CALC-DEATH" TO PARA-NAME.
087200     PERFORM 665-COUNT-ONE-DEATH THRU 665-EXIT
087300             VARYING PW-IDX FROM 1 BY 1
087400             UNTIL PW-IDX > PW-ENTRY-COUNT.
087500 660-EXIT.
087600     EXIT.
087700
087800 665-COUNT-ONE-DEATH.
087900     MOVE "665-COUNT-ONE-DEATH" TO PARA-NAME.
088000     IF PW-DECEASED-IN-PERIOD (PW-IDX)
088100         ADD 1 TO WS-CNT-DEATH.
088200 665-EXIT.
088300     EXIT.
088400
088500 670-CALC-CALCULATED-CURR.
088600     MOVE "670-CALC-CALCULATED-CURR" TO PARA-NAME.
088700     COMPUTE WS-CNT-CALC-CURR =
088800             WS-CNT-POTENTIAL-CURR - WS-CNT-XFER-OUT
088900             - WS-CNT-DEATH - WS-CNT-IIT-UNDER-3MO
089000             - WS-CNT-IIT-3MO-PLUS.
089100 670-EXIT.
089200     EXIT.
089300
089400******************************************************************
089500*  750-WRITE-WATERFALL -- TWELVE FIXED ROWS, HEADER THEN DETAIL. *
089600******************************************************************
089700 750-WRITE-WATERFALL.
089800     MOVE "750-WRITE-WATERFALL" TO PARA-NAME.
089900     MOVE SPACES TO WF-PRINT-LINE.
090000     WRITE WF-PRINT-REC FROM WF-PRINT-LINE-HDG.
090100
090200     MOVE "TX_CURR"                  TO WF-DT-LABEL.
090300     MOVE WS-CNT-TX-CURR             TO WF-DT-COUNT.
090400     PERFORM 760-WRITE-WF-ROW THRU 760-EXIT.
090500     MOVE "TX_NEW"                   TO WF-DT-LABEL.
090600     MOVE WS-CNT-TX-NEW              TO WF-DT-COUNT.
090700     PERFORM 760-WRITE-WF-ROW THRU 760-EXIT.
090800     MOVE "Transfer In"              TO WF-DT-LABEL.
090900     MOVE WS-CNT-XFER-IN             TO WF-DT-COUNT.
091000     PERFORM 760-WRITE-WF-ROW THRU 760-EXIT.
091100     MOVE "TX_RTT"                   TO WF-DT-LABEL.
091200     MOVE WS-CNT-RTT                 TO WF-DT-COUNT.
091300     PERFORM 760-WRITE-WF-ROW THRU 760-EXIT.
091400     MOVE "Potential TX_CURR"        TO WF-DT-LABEL.
091500     MOVE WS-CNT-POTENTIAL-CURR      TO WF-DT-COUNT.
091600     PERFORM 760-WRITE-WF-ROW THRU 760-EXIT.
091700     MOVE "Transfer Out"             TO WF-DT-LABEL.
091800     MOVE WS-CNT-XFER-OUT            TO WF-DT-COUNT.
091900     PERFORM 760-WRITE-WF-ROW THRU 760-EXIT.
092000     MOVE "TX_DEATH"                 TO WF-DT-LABEL.
092100     MOVE WS-CNT-DEATH               TO WF-DT-COUNT.
092200     PERFORM 760-WRITE-WF-ROW THRU 760-EXIT.
092300     MOVE "TX_ML_Self Transfer"      TO WF-DT-LABEL.
092400     MOVE ZERO                       TO WF-DT-COUNT.
092500     PERFORM 760-WRITE-WF-ROW THRU 760-EXIT.
092600     MOVE "TX_ML_Refusal/Stopped"    TO WF-DT-LABEL.
092700     MOVE ZERO                       TO WF-DT-COUNT.
092800     PERFORM 760-WRITE-WF-ROW THRU 760-EXIT.
092900     MOVE "TX_ML_IIT (<3 mo)"        TO WF-DT-LABEL.
093000     MOVE WS-CNT-IIT-UNDER-3MO       TO WF-DT-COUNT.
093100     PERFORM 760-WRITE-WF-ROW THRU 760-EXIT.
093200     MOVE "TX_ML_IIT (3+ mo)"        TO WF-DT-LABEL.
093300     MOVE WS-CNT-IIT-3MO-PLUS        TO WF-DT-COUNT.
093400     PERFORM 760-WRITE-WF-ROW THRU 760-EXIT.
093500     MOVE "CALCULATED TX_CURR"       TO WF-DT-LABEL.
093600     MOVE WS-CNT-CALC-CURR           TO WF-DT-COUNT.
093700     PERFORM 760-WRITE-WF-ROW THRU 760-EXIT.
093800 750-EXIT.
093900     EXIT.
094000
094100 760-WRITE-WF-ROW.
094200     MOVE "760-WRITE-WF-ROW" TO PARA-NAME.
094300     WRITE WF-PRINT-REC FROM WF-PRINT-LINE-DETAIL.
094400     ADD 1 TO WS-WF-LINES-WRITTEN.
094500 760-EXIT.
094600     EXIT.
094700
094800******************************************************************
094900*  800-SERIES -- FILE OPEN/CLOSE AND THE RAW SEQUENTIAL READS.    *
095000******************************************************************
095100 800-OPEN-FILES.
095200     MOVE "800-OPEN-FILES" TO PARA-NAME.
095300     OPEN INPUT  ARTPAT.
095400     OPEN INPUT  ARTOBS.
095500     OPEN INPUT  ARTAPPT.
095600     OPEN OUTPUT RPT-CASCADE.
095700     OPEN OUTPUT RPT-WATFALL.
095800     OPEN OUTPUT SYSOUT.
095900 800-EXIT.
096000     EXIT.
096100
096200 850-CLOSE-INPUT-FILES.
096300     MOVE "850-CLOSE-INPUT-FILES" TO PARA-NAME.
096400     CLOSE ARTPAT ARTOBS ARTAPPT.
096500 850-EXIT.
096600     EXIT.
096700
096800 855-CLOSE-OUTPUT-FILES.
096900     MOVE "855-CLOSE-OUTPUT-FILES" TO PARA-NAME.
097000     CLOSE RPT-CASCADE RPT-WATFALL SYSOUT.
097100 855-EXIT.
097200     EXIT.
097300
097400 900-READ-PATIENT.
097500     MOVE "900-READ-PATIENT" TO PARA-NAME.
097600     READ ARTPAT
097700         AT END
097800             MOVE "N" TO WS-MORE-PATIENTS-SW
097900             GO TO 900-EXIT.
098000     ADD 1 TO WS-PAT-RECORDS-READ.
098100 900-EXIT.
098200     EXIT.
098300
098400 910-READ-OBS.
098500     MOVE "910-READ-OBS" TO PARA-NAME.
098600     READ ARTOBS
098700         AT END
098800             MOVE "N" TO WS-MORE-OBS-SW
098900             GO TO 910-EXIT.
099000     ADD 1 TO WS-OBS-RECORDS-READ.
099100 910-EXIT.
099200     EXIT.
099300
099400 920-READ-APPT.
099500     MOVE "920-READ-APPT" TO PARA-NAME.
099600     READ ARTAPPT
099700         AT END
099800             MOVE "N" TO WS-MORE-APPT-SW
099900             GO TO 920-EXIT.
100000     ADD 1 TO WS-APPT-RECORDS-READ.
100100 920-EXIT.
100200     EXIT.
100300
100400******************************************************************
100500*  999-CLEANUP -- CLOSE UP SHOP AND DISPLAY THE RUN TALLY.        *
100600******************************************************************
100700 999-CLEANUP.
100800     MOVE "999-CLEANUP" TO PARA-NAME.
100900     PERFORM 855-CLOSE-OUTPUT-FILES THRU 855-EXIT.
101000     DISPLAY "** PATIENT RECORDS READ **".
101100     DISPLAY WS-PAT-RECORDS-READ.
101200     DISPLAY "** CASCADE LINES WRITTEN **".
101300     DISPLAY WS-CAS-LINES-WRITTEN.
101400     DISPLAY "** WATERFALL LINES WRITTEN **".
101500     DISPLAY WS-WF-LINES-WRITTEN.
101600     DISPLAY "******** NORMAL END OF JOB ARTCASC ********".
101700 999-EXIT.
101800     EXIT.
101900
102000 1000-ABEND-RTN.
102100     WRITE SYSOUT-REC FROM ABEND-REC.
102200     PERFORM 855-CLOSE-OUTPUT-FILES THRU 855-EXIT.
102300     DISPLAY "*** ABNORMAL END OF JOB-ARTCASC ***" UPON CONSOLE.
102400     DIVIDE ZERO-VAL INTO ONE-VAL.
