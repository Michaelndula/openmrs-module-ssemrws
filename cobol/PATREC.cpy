000100******************************************************************
000200*    PATREC  --  ART PATIENT REGISTER, INBOUND FEED RECORD      *
000300*    ONE ROW PER PATIENT ON THE REGISTER.  FEED IS SORTED       *
000400*    ASCENDING BY PAT-ID BEFORE IT REACHES THIS SHOP.           *
000500*    PAT-IDENTIFIER CARRYING A "TI-" PREFIX MARKS THE PATIENT   *
000600*    AS A TRANSFER-IN FROM ANOTHER FACILITY -- SEE THE          *
000700*    TRANSFERRED-IN COHORT LOGIC IN ARTLIST/ARTCASC.            *
000800******************************************************************
000900 01  PATIENT-REC.
001000     05  PAT-ID                  PIC 9(6).
001100     05  PAT-NAME                PIC X(30).
001200     05  PAT-SEX                 PIC X(1).
001300         88  PAT-SEX-MALE        VALUE "M".
001400         88  PAT-SEX-FEMALE      VALUE "F".
001500     05  PAT-BIRTHDATE           PIC 9(8).
001600     05  PAT-BIRTHDATE-YMD REDEFINES PAT-BIRTHDATE.
001700         10  PAT-BIRTH-CCYY      PIC 9(4).
001800         10  PAT-BIRTH-MM        PIC 9(2).
001900         10  PAT-BIRTH-DD        PIC 9(2).
002000     05  PAT-DATE-CREATED        PIC 9(8).
002100     05  PAT-DT-CREATED-YMD REDEFINES PAT-DATE-CREATED.
002200         10  PAT-CREATED-CCYY    PIC 9(4).
002300         10  PAT-CREATED-MM      PIC 9(2).
002400         10  PAT-CREATED-DD      PIC 9(2).
002500****** "TI-" PREFIX = TRANSFER-IN.  TESTED VIA PAT-IDENT-PREFIX.
002600     05  PAT-IDENTIFIER          PIC X(12).
002700     05  PAT-IDENT-PREFIX REDEFINES PAT-IDENTIFIER.
002800         10  PAT-IDENT-TI-TAG    PIC X(3).
002900         10  FILLER              PIC X(9).
003000     05  PAT-ID-TYPE             PIC X(15).
003100     05  PAT-VILLAGE             PIC X(20).
003200     05  PAT-LANDMARK            PIC X(20).
003300     05  PAT-PHONE               PIC X(12).
003400     05  PAT-ALT-PHONE           PIC X(12).
003500     05  FILLER                  PIC X(2).
