000100******************************************************************
000200*    ABENDREC  --  COMMON ABEND/TRACE WORK AREA                 *
000300*    COPY'D INTO WORKING-STORAGE BY EVERY ART-REGISTER PROGRAM. *
000400*    PARA-NAME IS MOVED AT THE TOP OF EVERY PARAGRAPH SO THE    *
000500*    DUMP SHOWS WHERE WE WERE WHEN THINGS WENT SOUTH.           *
000600******************************************************************
000700 01  ABEND-REC.
000800     05  FILLER                  PIC X(10) VALUE "*ABEND*-- ".
000900     05  PARA-NAME               PIC X(20) VALUE SPACES.
001000     05  FILLER                  PIC X(2)  VALUE SPACES.
001100     05  ABEND-REASON            PIC X(50) VALUE SPACES.
001200     05  FILLER                  PIC X(2)  VALUE SPACES.
001300     05  EXPECTED-VAL            PIC S9(9) VALUE ZERO.
001400     05  FILLER                  PIC X(2)  VALUE SPACES.
001500     05  ACTUAL-VAL              PIC S9(9) VALUE ZERO.
001600     05  FILLER                  PIC X(19) VALUE SPACES.
001700
001800****** THE CLASSIC SHOP TRICK -- DIVIDE BY ZERO FORCES A 0C7
001900****** ABEND WITH THE ABOVE DISPLAY/WRITE ALREADY ON SYSOUT.
002000 01  ZERO-VAL                    PIC 9(1) VALUE ZERO.
002100 01  ONE-VAL                     PIC 9(1) VALUE 1.
