000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ADDMOS.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  C H A N G E   L O G                                          *
001100*  DATE      BY    TICKET    DESCRIPTION                        *
001200*----------------------------------------------------------------
001300*  031489    JS    INITIAL   ADD-N-MONTHS HELPER FOR THE ART     *
001400*                            REGISTER VL-DUE-DATE LADDER.        *
001500*  091291    TGD   WO-2240   CLAMP DAY-OF-MONTH TO TARGET MONTH  *
001600*                            LENGTH INSTEAD OF LETTING THE DATE  *
001700*                            ROLL OVER INTO THE FOLLOWING MONTH. *
001800*  042694    RPW   WO-3107   LEAP-YEAR TABLE DRIVEN OFF A 400/  *
001900*                            100/4 TEST RATHER THAN A CANNED     *
002000*                            FOUR-YEAR TABLE -- CENTURY YEARS    *
002100*                            WERE COMING UP SHORT.                *
002200*  110898    TGD   Y2K-0017  CENTURY-AWARE INPUT CONFIRMED -- WE  *
002300*                            HAVE CARRIED FULL CCYY SINCE DAY    *
002400*                            ONE ON THIS ONE SO NO CHANGE WAS     *
002500*                            NEEDED, JUST SIGNED OFF FOR THE Y2K  *
002600*                            INVENTORY.                           *
002700*  081502    RPW   WO-4488   ADDED NEGATIVE-MONTHS SUPPORT (THE   *
002800*                            VL CASCADE TURNAROUND CODE NEEDS TO  *
002900*                            WALK DATES BACKWARD TOO).            *
003000*  051407    JMS   WO-5129   RE-PACKAGED MONTHS-TO-ADD AS S9(3)   *
003100*                            COMP ON THE LINKAGE RECORD -- CALLER *
003200*                            WAS PASSING AN UNSIGNED FIELD AND    *
003300*                            LOSING THE SIGN ON BACKWARD CALLS.   *
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS NEXT-PAGE.
004200
004300 INPUT-OUTPUT SECTION.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900 77  WS-CCYY                     PIC 9(4) COMP.
005000 77  WS-MM                       PIC 9(2) COMP.
005100 77  WS-DD                       PIC 9(2) COMP.
005200 77  WS-TOT-MONTHS               PIC S9(5) COMP.
005300 77  WS-TARGET-CCYY              PIC 9(4) COMP.
005400 77  WS-TARGET-MM                PIC 9(2) COMP.
005500 77  WS-MAX-DAY-THIS-MONTH       PIC 9(2) COMP.
005600 77  WS-LEAP-YEAR-SW             PIC X(1).
005700     88  WS-IS-LEAP-YEAR             VALUE "Y".
005800 77  WS-MOD-QUOT                 PIC 9(7) COMP.
005900 77  WS-MOD-REM                  PIC 9(4) COMP.
006000
006100****** DAYS-IN-MONTH TABLE, REDEFINED FOR A SUBSCRIPTED LOOKUP --
006200****** FEBRUARY CARRIES 28 HERE AND IS BUMPED TO 29 IN 200-CHECK-
006300****** LEAP-YEAR WHEN THE TARGET YEAR QUALIFIES.
006400 01  WS-DAYS-IN-MONTH-TABLE.
006500     05  FILLER                  PIC 9(2) VALUE 31.
006600     05  FILLER                  PIC 9(2) VALUE 28.
006700     05  FILLER                  PIC 9(2) VALUE 31.
006800     05  FILLER                  PIC 9(2) VALUE 30.
006900     05  FILLER                  PIC 9(2) VALUE 31.
007000     05  FILLER                  PIC 9(2) VALUE 30.
007100     05  FILLER                  PIC 9(2) VALUE 31.
007200     05  FILLER                  PIC 9(2) VALUE 31.
007300     05  FILLER                  PIC 9(2) VALUE 30.
007400     05  FILLER                  PIC 9(2) VALUE 31.
007500     05  FILLER                  PIC 9(2) VALUE 30.
007600     05  FILLER                  PIC 9(2) VALUE 31.
007700 01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TABLE.
007800     05  WS-DIM-ENTRY            PIC 9(2) OCCURS 12 TIMES
007900                                  INDEXED BY DIM-IDX.
008000
008100 LINKAGE SECTION.
008200 01  ADDMOS-PARMS.
008300     05  ADM-IN-DATE             PIC 9(8).
008400     05  ADM-MONTHS-TO-ADD       PIC S9(3) COMP.
008500     05  ADM-OUT-DATE            PIC 9(8).
008600 01  RETURN-CD                   PIC 9(4) COMP.
008700
008800 PROCEDURE DIVISION USING ADDMOS-PARMS, RETURN-CD.
008900*----------------------------------------------------------------
009000*  MAINLINE -- SPLIT THE INPUT DATE, ROLL THE MONTH COUNTER,
009100*  THEN CLAMP THE DAY-OF-MONTH TO THE TARGET MONTH'S LENGTH.
009200*----------------------------------------------------------------
009300     MOVE ZERO TO RETURN-CD.
009400     DIVIDE ADM-IN-DATE BY 10000 GIVING WS-CCYY.
009500     DIVIDE ADM-IN-DATE BY 100 GIVING WS-TOT-MONTHS
009600             REMAINDER WS-DD.
009700     DIVIDE WS-TOT-MONTHS BY 100 GIVING WS-CCYY
009800             REMAINDER WS-MM.
009900
010000     COMPUTE WS-TOT-MONTHS =
010100             (WS-CCYY * 12) + WS-MM - 1 + ADM-MONTHS-TO-ADD.
010200
010300     IF WS-TOT-MONTHS < ZERO
010400         GO TO 900-ADDMOS-ABEND.
010500
010600     DIVIDE WS-TOT-MONTHS BY 12 GIVING WS-TARGET-CCYY
010700             REMAINDER WS-TARGET-MM.
010800     ADD 1 TO WS-TARGET-MM.
010900
011000     PERFORM 200-CHECK-LEAP-YEAR THRU 200-EXIT.
011100     SET DIM-IDX TO WS-TARGET-MM.
011200     MOVE WS-DIM-ENTRY (DIM-IDX) TO WS-MAX-DAY-THIS-MONTH.
011300     IF WS-TARGET-MM = 02 AND WS-IS-LEAP-YEAR
011400         MOVE 29 TO WS-MAX-DAY-THIS-MONTH.
011500
011600     IF WS-DD > WS-MAX-DAY-THIS-MONTH
011700         MOVE WS-MAX-DAY-THIS-MONTH TO WS-DD.
011800
011900     COMPUTE ADM-OUT-DATE =
012000             (WS-TARGET-CCYY * 10000) + (WS-TARGET-MM * 100)
012100             + WS-DD.
012200     GOBACK.
012300
012400 200-CHECK-LEAP-YEAR.
012500*  LEAP YEAR IF DIVISIBLE BY 4, EXCEPT CENTURY YEARS, WHICH MUST
012600*  ALSO BE DIVISIBLE BY 400 -- WO-3107.
012700     MOVE "N" TO WS-LEAP-YEAR-SW.
012800     DIVIDE WS-TARGET-CCYY BY 400 GIVING WS-MOD-QUOT
012900             REMAINDER WS-MOD-REM.
013000     IF WS-MOD-REM = ZERO
013100         MOVE "Y" TO WS-LEAP-YEAR-SW
013200     ELSE
013300         DIVIDE WS-TARGET-CCYY BY 100 GIVING WS-MOD-QUOT
013400                 REMAINDER WS-MOD-REM
013500         IF WS-MOD-REM NOT = ZERO
013600             DIVIDE WS-TARGET-CCYY BY 4 GIVING WS-MOD-QUOT
013700                     REMAINDER WS-MOD-REM
013800             IF WS-MOD-REM = ZERO
013900                 MOVE "Y" TO WS-LEAP-YEAR-SW.
014000 200-EXIT.
014100     EXIT.
014200
014300 900-ADDMOS-ABEND.
014400     MOVE 0016 TO RETURN-CD.
014500     MOVE ZERO TO ADM-OUT-DATE.
014600     GOBACK.
