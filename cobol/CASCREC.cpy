000100******************************************************************
000200*    CASCREC  --  CASCADE-LINE OUTPUT RECORD AND CASCADE         *
000300*    REPORT PRINT LINES, WRITTEN BY ARTCASC TO RPT-CASCADE.      *
000400*    NINE RECORDS PER RUN, ONE PER VL-CASCADE STAGE.             *
000500******************************************************************
000600 01  CASCADE-LINE-REC.
000700     05  CAS-STAGE               PIC X(28).
000800     05  CAS-COUNT               PIC 9(6).
000900     05  CAS-PREV-COUNT          PIC 9(6).
001000     05  CAS-PERCENT             PIC 9(3)V99.
001100     05  CAS-TAT-MONTHS          PIC 9(4)V99.
001200     05  FILLER                  PIC X(83).
001300
001400******************************************************************
001500*    RPT-CASCADE PRINT LINE -- 132-BYTE LINE PRINTER LAYOUT.     *
001600******************************************************************
001700 01  CAS-PRINT-LINE.
001800     05  CAS-PR-CC               PIC X(1).
001900     05  FILLER                  PIC X(131).
002000
002100 01  CAS-PRINT-LINE-HDG REDEFINES CAS-PRINT-LINE.
002200     05  CAS-HD-CC               PIC X(1).
002300     05  FILLER                  PIC X(28) VALUE "STAGE".
002400     05  FILLER                  PIC X(8)  VALUE "COUNT".
002500     05  FILLER                  PIC X(8)  VALUE "PREV".
002600     05  FILLER                  PIC X(10) VALUE "PERCENT".
002700     05  FILLER                  PIC X(14) VALUE "AVG-TAT-MOS".
002800     05  FILLER                  PIC X(63).
002900
003000 01  CAS-PRINT-LINE-DETAIL REDEFINES CAS-PRINT-LINE.
003100     05  CAS-DT-CC               PIC X(1).
003200     05  CAS-DT-STAGE            PIC X(28).
003300     05  FILLER                  PIC X(2).
003400     05  CAS-DT-COUNT            PIC ZZZZZ9.
003500     05  FILLER                  PIC X(2).
003600     05  CAS-DT-PREV             PIC ZZZZZ9.
003700     05  FILLER                  PIC X(2).
003800     05  CAS-DT-PERCENT          PIC ZZ9.99.
003900     05  FILLER                  PIC X(2).
004000     05  CAS-DT-TAT              PIC ZZZ9.99.
004100     05  FILLER                  PIC X(71).
