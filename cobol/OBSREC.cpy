000100******************************************************************
000200*    OBSREC  --  ART CLINICAL OBSERVATION, INBOUND FEED RECORD  *
000300*    ONE ROW PER RECORDED OBSERVATION.  FEED IS SORTED          *
000400*    ASCENDING BY OBS-PAT-ID, THEN OBS-DATE, BEFORE IT REACHES  *
000500*    THIS SHOP -- THE MAINLINE LEANS ON THAT ORDERING TO PICK   *
000600*    UP "EARLIEST" AND "LATEST" VALUES IN A SINGLE PASS.        *
000700******************************************************************
000800 01  OBSERVATION-REC.
000900     05  OBS-PAT-ID              PIC 9(6).
001000     05  OBS-DATE                PIC 9(8).
001100     05  OBS-DATE-YMD REDEFINES OBS-DATE.
001200         10  OBS-DATE-CCYY       PIC 9(4).
001300         10  OBS-DATE-MM         PIC 9(2).
001400         10  OBS-DATE-DD         PIC 9(2).
001500     05  OBS-CONCEPT             PIC X(4).
001600         88  OBS-IS-REGIMEN      VALUE "REGM".
001700         88  OBS-IS-VL-NUM       VALUE "VL  ".
001800         88  OBS-IS-VL-CODED     VALUE "VLR ".
001900         88  OBS-IS-PREGNANT     VALUE "PREG".
002000         88  OBS-IS-BREASTFEED   VALUE "BRFD".
002100         88  OBS-IS-PMTCT        VALUE "PMTC".
002200         88  OBS-IS-EAC-SESSION  VALUE "EACS".
002300         88  OBS-IS-REPEAT-VL-C  VALUE "RVLC".
002400         88  OBS-IS-REPEAT-VL-R  VALUE "RVLR".
002500         88  OBS-IS-ENROLL-DATE  VALUE "ENRL".
002600         88  OBS-IS-ART-INIT     VALUE "ARTI".
002700         88  OBS-IS-REFILL       VALUE "RFIL".
002800         88  OBS-IS-SAMPLE-DATE  VALUE "SAMP".
002900         88  OBS-IS-RETURN-TRT   VALUE "RTT ".
003000         88  OBS-IS-TRANSF-OUT   VALUE "TOUT".
003100         88  OBS-IS-DECEASED     VALUE "DEAD".
003200         88  OBS-IS-CD4          VALUE "CD4 ".
003300         88  OBS-IS-TB-STATUS    VALUE "TBST".
003400         88  OBS-IS-DOSE         VALUE "DOSE".
003500         88  OBS-IS-WHO-STAGE    VALUE "WHOS".
003600         88  OBS-IS-VL-RESULT-DT VALUE "VLRD".
003700         88  OBS-IS-BMI          VALUE "BMI ".
003800         88  OBS-IS-MUAC         VALUE "MUAC".
003900     05  OBS-VALUE-CODE          PIC X(4).
004000         88  OBS-VALUE-IS-YES    VALUE "YES ".
004100         88  OBS-VALUE-IS-BDL    VALUE "BDL ".
004200         88  OBS-VALUE-IS-EAC1   VALUE "EAC1".
004300         88  OBS-VALUE-IS-EAC2   VALUE "EAC2".
004400         88  OBS-VALUE-IS-EAC3   VALUE "EAC3".
004500         88  OBS-VALUE-IS-EACX   VALUE "EACX".
004600     05  OBS-VALUE-NUM           PIC 9(7)V99.
004700     05  OBS-VALUE-DATE          PIC 9(8).
004800     05  OBS-VALUE-DT-YMD REDEFINES OBS-VALUE-DATE.
004900         10  OBS-VALUE-DT-CCYY   PIC 9(4).
005000         10  OBS-VALUE-DT-MM     PIC 9(2).
005100         10  OBS-VALUE-DT-DD     PIC 9(2).
005200     05  OBS-VALUE-TEXT          PIC X(25).
005300     05  OBS-ENC-TYPE            PIC X(4).
005400         88  OBS-ENC-PFH         VALUE "PFH ".
005500         88  OBS-ENC-FUP         VALUE "FUP ".
005600         88  OBS-ENC-HVL         VALUE "HVL ".
005700         88  OBS-ENC-VLAB        VALUE "VLAB".
005800         88  OBS-ENC-ADULT-INT   VALUE "ADIN".
005900         88  OBS-ENC-PEDS-INT    VALUE "PDIN".
006000         88  OBS-ENC-COMM-LINK   VALUE "CLNK".
006100         88  OBS-ENC-ART-INTERR  VALUE "ATII".
006200         88  OBS-ENC-ELIGIBLE-VL VALUES "PFH " "FUP " "HVL ".
006300     05  FILLER                  PIC X(2).
