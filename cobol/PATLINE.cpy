000100******************************************************************
000200*    PATLINE  --  LINE-LISTING OUTPUT RECORD                    *
000300*    ONE ROW PER PATIENT ON THE REGISTER, WRITTEN BY ARTLIST.   *
000400*    ALL FLAGS ARE "Y"/"N" -- SEE 400-BUILD-PAT-LINE IN         *
000500*    ARTLIST FOR HOW EACH ONE IS DERIVED.                       *
000600******************************************************************
000700 01  PATIENT-LINE-REC.
000800     05  OUT-PAT-ID              PIC 9(6).
000900     05  OUT-NAME                PIC X(30).
001000     05  OUT-SEX                 PIC X(1).
001100     05  OUT-AGE                 PIC 9(3).
001200     05  OUT-ADDRESS             PIC X(50).
001300     05  OUT-CLIN-STATUS         PIC X(25).
001400         88  OUT-STATUS-ACTIVE       VALUE "ACTIVE".
001500         88  OUT-STATUS-DIED         VALUE "DIED".
001600         88  OUT-STATUS-XFER-OUT     VALUE "TRANSFERRED_OUT".
001700         88  OUT-STATUS-IIT          VALUE "INTERRUPTED_IN_TREATMENT".
001800     05  OUT-NEW-CLIENT          PIC X(1).
001900         88  OUT-IS-NEW-CLIENT       VALUE "Y".
002000     05  OUT-CHILD-ADOL          PIC X(1).
002100         88  OUT-IS-CHILD-ADOL       VALUE "Y".
002200     05  OUT-PREG-BF             PIC X(1).
002300         88  OUT-IS-PREG-BF          VALUE "Y".
002400     05  OUT-IIT                 PIC X(1).
002500         88  OUT-IS-IIT              VALUE "Y".
002600     05  OUT-RTT                 PIC X(1).
002700         88  OUT-IS-RTT              VALUE "Y".
002800     05  OUT-DUE-VL              PIC X(1).
002900         88  OUT-IS-DUE-VL           VALUE "Y".
003000     05  OUT-HIGH-VL             PIC X(1).
003100         88  OUT-IS-HIGH-VL          VALUE "Y".
003200     05  OUT-DATE-ENROLLED       PIC 9(8).
003300     05  OUT-LAST-REFILL         PIC 9(8).
003400     05  OUT-ART-REGIMEN         PIC X(4).
003500     05  OUT-INITIATION-DATE     PIC 9(8).
003600     05  OUT-VL-RESULT           PIC X(12).
003700     05  OUT-VL-STATUS           PIC X(12).
003800         88  OUT-VL-SUPPRESSED       VALUE "SUPPRESSED  ".
003900         88  OUT-VL-UNSUPPRESSED     VALUE "UNSUPPRESSED".
004000         88  OUT-VL-UNKNOWN          VALUE "UNKNOWN     ".
004100     05  OUT-VL-DUE-DATE         PIC X(15).
004200     05  FILLER                  PIC X(40).
