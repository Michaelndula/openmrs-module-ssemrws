000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DAYDIF.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  C H A N G E   L O G                                          *
001100*  DATE      BY    TICKET    DESCRIPTION                        *
001200*----------------------------------------------------------------
001300*  031489    JS    INITIAL   WHOLE-DAYS-BETWEEN-TWO-DATES HELPER *
001400*                            FOR THE ART REGISTER.  JULIAN DAY   *
001500*                            NUMBER METHOD (FLIEGEL & VAN FLAN-  *
001600*                            DERN) SO WE DO NOT HAVE TO WALK     *
001700*                            MONTH-BY-MONTH.                     *
001800*  062391    TGD   WO-2240   RETURN-DAYS REPACKED SIGNED SO THE  *
001900*                            IIT/IN-PERIOD TESTS CAN TELL WHICH  *
002000*                            DATE CAME FIRST.                    *
002100*  110898    TGD   Y2K-0017  CONFIRMED CCYY-CARRYING INPUT ON    *
002200*                            BOTH DATE PARMS -- NO FOUR-DIGIT-   *
002300*                            YEAR EXPOSURE HERE, SIGNED OFF FOR  *
002400*                            THE Y2K INVENTORY.                  *
002500*  091403    RPW   WO-4488   ADDED ZERO-DATE GUARD -- CALLERS    *
002600*                            WERE PASSING A SPACE-FILLED/ZERO    *
002700*                            "NO OBSERVATION YET" DATE AND       *
002800*                            GETTING BACK GARBAGE DAY COUNTS.    *
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS NEXT-PAGE.
003700
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 77  WS-FULL-DATE                PIC 9(8) COMP.
004500 77  WS-CCYY                     PIC 9(4) COMP.
004600 77  WS-MM                       PIC 9(2) COMP.
004700 77  WS-DD                       PIC 9(2) COMP.
004800 77  WS-A-TERM                   PIC S9(7) COMP.
004900 77  WS-B-TERM                   PIC S9(7) COMP.
005000 77  WS-C-TERM                   PIC S9(7) COMP.
005100 77  WS-JULIAN-1                 PIC S9(9) COMP.
005200 77  WS-JULIAN-2                 PIC S9(9) COMP.
005300 77  WS-JULIAN-SAVE              PIC S9(9) COMP.
005400
005500 LINKAGE SECTION.
005600 01  DAYDIF-PARMS.
005700     05  DDF-DATE-1              PIC 9(8).
005800     05  DDF-DATE-2              PIC 9(8).
005900     05  DDF-DAYS-BETWEEN        PIC S9(9).
006000 01  RETURN-CD                   PIC 9(4) COMP.
006100
006200 PROCEDURE DIVISION USING DAYDIF-PARMS, RETURN-CD.
006300*----------------------------------------------------------------
006400*  MAINLINE -- CONVERT BOTH DATES TO A JULIAN DAY NUMBER AND
006500*  SUBTRACT.  DDF-DAYS-BETWEEN = DATE-2 MINUS DATE-1, SO A
006600*  POSITIVE RESULT MEANS DATE-2 IS THE LATER DATE.
006700*----------------------------------------------------------------
006800     MOVE ZERO TO RETURN-CD.
006900     IF DDF-DATE-1 = ZERO OR DDF-DATE-2 = ZERO
007000         MOVE ZERO TO DDF-DAYS-BETWEEN
007100         MOVE 0004 TO RETURN-CD
007200         GOBACK.
007300
007400     MOVE DDF-DATE-1 TO WS-FULL-DATE.
007500     PERFORM 200-SPLIT-DATE THRU 200-EXIT.
007600     PERFORM 300-TO-JULIAN THRU 300-EXIT.
007700     MOVE WS-JULIAN-1 TO WS-JULIAN-SAVE.
007800
007900     MOVE DDF-DATE-2 TO WS-FULL-DATE.
008000     PERFORM 200-SPLIT-DATE THRU 200-EXIT.
008100     PERFORM 300-TO-JULIAN THRU 300-EXIT.
008200
008300     COMPUTE DDF-DAYS-BETWEEN = WS-JULIAN-1 - WS-JULIAN-SAVE.
008400     GOBACK.
008500
008600 200-SPLIT-DATE.
008700*  WS-FULL-DATE WAS LOADED WITH THE FULL 8-DIGIT DATE ON ENTRY --
008800*  BREAK IT BACK OUT INTO CCYY/MM/DD.
008900     DIVIDE WS-FULL-DATE BY 10000 GIVING WS-CCYY.
009000     DIVIDE WS-FULL-DATE BY 100 GIVING WS-C-TERM
009100             REMAINDER WS-DD.
009200     DIVIDE WS-C-TERM BY 100 GIVING WS-A-TERM
009300             REMAINDER WS-MM.
009400 200-EXIT.
009500     EXIT.
009600
009700 300-TO-JULIAN.
009800*  FLIEGEL & VAN FLANDERN INTEGER JULIAN-DAY-NUMBER FORMULA.
009900     COMPUTE WS-A-TERM = (WS-MM - 14) / 12.
010000     COMPUTE WS-JULIAN-1 =
010100             WS-DD - 32075
010200             + (1461 * (WS-CCYY + 4800 + WS-A-TERM) / 4)
010300             + (367 * (WS-MM - 2 - (WS-A-TERM * 12)) / 12)
010400             - (3 * ((WS-CCYY + 4900 + WS-A-TERM) / 100) / 4).
010500 300-EXIT.
010600     EXIT.
