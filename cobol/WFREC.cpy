000100******************************************************************
000200*    WFREC  --  WATERFALL-LINE OUTPUT RECORD AND WATERFALL       *
000300*    REPORT PRINT LINES, WRITTEN BY ARTCASC TO RPT-WATFALL.      *
000400*    TWELVE RECORDS PER RUN, FIXED STEP ORDER -- SEE 800-        *
000500*    BUILD-WATERFALL IN ARTCASC.                                 *
000600******************************************************************
000700 01  WATERFALL-LINE-REC.
000800     05  WF-LABEL                PIC X(25).
000900     05  WF-COUNT                PIC S9(6).
001000     05  FILLER                  PIC X(101).
001100
001200******************************************************************
001300*    RPT-WATFALL PRINT LINE -- 132-BYTE LINE PRINTER LAYOUT.     *
001400******************************************************************
001500 01  WF-PRINT-LINE.
001600     05  WF-PR-CC                PIC X(1).
001700     05  FILLER                  PIC X(131).
001800
001900 01  WF-PRINT-LINE-HDG REDEFINES WF-PRINT-LINE.
002000     05  WF-HD-CC                PIC X(1).
002100     05  FILLER                  PIC X(25) VALUE "STEP".
002200     05  FILLER                  PIC X(10) VALUE "COUNT".
002300     05  FILLER                  PIC X(96).
002400
002500 01  WF-PRINT-LINE-DETAIL REDEFINES WF-PRINT-LINE.
002600     05  WF-DT-CC                PIC X(1).
002700     05  WF-DT-LABEL             PIC X(25).
002800     05  FILLER                  PIC X(2).
002900     05  WF-DT-COUNT             PIC -ZZZZ9.
003000     05  FILLER                  PIC X(99).
