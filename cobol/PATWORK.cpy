000100******************************************************************
000200*    PATWORK  --  PER-PATIENT WORKING ACCUMULATOR TABLE         *
000300*    SHARED BY ARTLIST AND ARTCASC.  ONE ENTRY IS BUILT PER      *
000400*    PATIENT DURING THE COMMON LOAD PHASE AS THE PATIENT,        *
000500*    OBSERVATION AND APPOINTMENT FEEDS ARE READ.  BECAUSE THE    *
000600*    OBSERVATION FEED ARRIVES SORTED ASCENDING BY PAT-ID THEN    *
000700*    OBS-DATE, "EARLIEST" VALUES ARE THE FIRST ONE SEEN AND      *
000800*    "LATEST" VALUES ARE PICKED UP BY CONTINUALLY OVERLAYING     *
000900*    THE WORK ENTRY AS LATER ROWS FOR THE SAME PATIENT ARRIVE.   *
001000*    ENLARGE PW-MAX-PATIENTS IF THE REGISTER OUTGROWS THIS.      *
001100******************************************************************
001200 01  PATIENT-WORK-TABLE.
001300     05  PW-ENTRY-COUNT          PIC 9(5) COMP.
001400     05  PW-MAX-PATIENTS         PIC 9(5) COMP VALUE 09000.
001500     05  PW-ENTRY OCCURS 1 TO 9000 TIMES
001600             DEPENDING ON PW-ENTRY-COUNT
001700             INDEXED BY PW-IDX PW-IDX2.
001800         10  PW-PAT-ID               PIC 9(6).
001900         10  PW-NAME                 PIC X(30).
002000         10  PW-SEX                  PIC X(1).
002100         10  PW-BIRTHDATE            PIC 9(8).
002200         10  PW-DATE-CREATED         PIC 9(8).
002300         10  PW-VILLAGE              PIC X(20).
002400         10  PW-LANDMARK             PIC X(20).
002500         10  PW-TRANSFER-IN-SW       PIC X(1).
002600             88  PW-IS-TRANSFER-IN       VALUE "Y".
002700
002800****** REGIMEN / ART-START TRACKING -----------------------------
002900         10  PW-REGM-SEEN-SW         PIC X(1).
003000             88  PW-HAS-REGM             VALUE "Y".
003100         10  PW-REGM-FIRST-DATE      PIC 9(8).
003200         10  PW-REGM-FIRST-DT-YMD REDEFINES PW-REGM-FIRST-DATE.
003300             15  PW-RGF-CCYY         PIC 9(4).
003400             15  PW-RGF-MM           PIC 9(2).
003500             15  PW-RGF-DD           PIC 9(2).
003600         10  PW-REGM-LATEST-DATE     PIC 9(8).
003700         10  PW-REGM-LATEST-CODE     PIC X(4).
003800         10  PW-REGM-PRIOR-DATE      PIC 9(8).
003900         10  PW-REGM-PRIOR-CODE      PIC X(4).
004000         10  PW-REGM-PERIOD-CNT      PIC 9(3) COMP.
004100
004200****** PREGNANCY / BREASTFEEDING / PMTCT -------------------------
004300         10  PW-PREG-YES-SW          PIC X(1).
004400             88  PW-IS-PREGNANT          VALUE "Y".
004500         10  PW-PREG-PERIOD-SW       PIC X(1).
004600             88  PW-PREG-IN-PERIOD       VALUE "Y".
004700         10  PW-BRFD-YES-SW          PIC X(1).
004800             88  PW-IS-BREASTFEEDING     VALUE "Y".
004900         10  PW-BRFD-PERIOD-SW       PIC X(1).
005000             88  PW-BRFD-IN-PERIOD       VALUE "Y".
005100         10  PW-PMTCT-SW             PIC X(1).
005200             88  PW-IS-PMTCT             VALUE "Y".
005300
005400****** VIRAL LOAD TRACKING ----------------------------------------
005500         10  PW-VL-FIRST-VALUE       PIC 9(7)V99.
005600         10  PW-VL-FIRST-SW          PIC X(1).
005700             88  PW-VL-FIRST-LOADED      VALUE "Y".
005800         10  PW-VL-LATEST-VALUE      PIC 9(7)V99.
005900         10  PW-VL-LATEST-DATE       PIC 9(8).
006000         10  PW-VL-LATEST-SW         PIC X(1).
006100             88  PW-VL-LATEST-LOADED     VALUE "Y".
006200         10  PW-HIGH-VL-PD-SW        PIC X(1).
006300             88  PW-HIGH-VL-IN-PERIOD    VALUE "Y".
006400         10  PW-SUPPR-VL-PD-SW       PIC X(1).
006500             88  PW-SUPPR-VL-IN-PERIOD   VALUE "Y".
006600         10  PW-VLR-LATEST-CODE      PIC X(4).
006700         10  PW-VLR-LATEST-DATE      PIC 9(8).
006800         10  PW-VLR-LATEST-SW        PIC X(1).
006900             88  PW-VLR-LATEST-LOADED    VALUE "Y".
007000
007100****** EAC LADDER / REPEAT VL / SECOND LINE -----------------------
007200         10  PW-EAC1-DATE            PIC 9(8).
007300         10  PW-EAC2-DATE            PIC 9(8).
007400         10  PW-EAC3-DATE            PIC 9(8).
007500         10  PW-EACX-DATE            PIC 9(8).
007600         10  PW-RVLC-DATE            PIC 9(8).
007700         10  PW-RVLR-VALUE           PIC 9(7)V99.
007800         10  PW-RVLR-DATE            PIC 9(8).
007900         10  PW-RVLR-SW              PIC X(1).
008000             88  PW-RVLR-LOADED          VALUE "Y".
008100         10  PW-PERSIST-HVL-DATE     PIC 9(8).
008200         10  PW-ART-SWITCH-DATE      PIC 9(8).
008300         10  PW-2ND-LINE-SW          PIC X(1).
008400             88  PW-IS-2ND-LINE-SWITCH   VALUE "Y".
008500         10  PW-2ND-LINE-DATE        PIC 9(8).
008600
008700****** ENROLLMENT / INITIATION / REFILL / SAMPLE -------------------
008800         10  PW-ENRL-LATEST-DATE     PIC 9(8).
008900         10  PW-ENRL-PD-SW           PIC X(1).
009000             88  PW-ENRL-IN-PERIOD       VALUE "Y".
009100         10  PW-ARTI-LATEST-DATE     PIC 9(8).
009200         10  PW-RFIL-LATEST-DATE     PIC 9(8).
009300         10  PW-SAMP-LATEST-DATE     PIC 9(8).
009400
009500****** DECEASED / TRANSFER-OUT / RTT --------------------------------
009600         10  PW-DEAD-PERIOD-SW       PIC X(1).
009700             88  PW-DECEASED-IN-PERIOD   VALUE "Y".
009800         10  PW-TOUT-PERIOD-SW       PIC X(1).
009900             88  PW-XFER-OUT-IN-PERIOD   VALUE "Y".
010000         10  PW-RTT-YES-SW           PIC X(1).
010100             88  PW-IS-RTT               VALUE "Y".
010200         10  PW-RTT-ATII-SW          PIC X(1).
010300             88  PW-RTT-IN-ATII          VALUE "Y".
010400
010500****** ENCOUNTER-TYPE FOOTPRINTS, PERIOD OBSERVATIONS ONLY ---------
010600         10  PW-ENC-PFH-FUP-SW       PIC X(1).
010700             88  PW-HAS-PFH-FUP-PD       VALUE "Y".
010800         10  PW-ENC-ADIN-PDIN-SW     PIC X(1).
010900             88  PW-HAS-ADIN-PDIN-PD     VALUE "Y".
011000         10  PW-ENC-CLNK-SW          PIC X(1).
011100             88  PW-HAS-CLNK-PD          VALUE "Y".
011200         10  PW-REGM-PFH-FUP-PD-SW   PIC X(1).
011300             88  PW-HAS-REGM-PFH-FUP-PD  VALUE "Y".
011400
011500****** PENDING-RESULTS TEST (LATEST FUP ENCOUNTER) ------------------
011600         10  PW-LATEST-FUP-DATE      PIC 9(8).
011700         10  PW-SAMP-IN-LATEST-FUP   PIC 9(8).
011800         10  PW-VLRD-LATEST-DATE     PIC 9(8).
011900
012000****** APPOINTMENT FOOTPRINTS ----------------------------------------
012100         10  PW-APP-SCHED-PD-SW      PIC X(1).
012200             88  PW-HAS-SCHED-APPT-PD    VALUE "Y".
012300         10  PW-APP-MISSED-PD-SW     PIC X(1).
012400             88  PW-HAS-MISSED-APPT-PD   VALUE "Y".
012500         10  PW-APP-MISSED-28-SW     PIC X(1).
012600             88  PW-HAS-MISSED-28-DAYS   VALUE "Y".
012700         10  PW-APP-MISSED-IIT-SW    PIC X(1).
012800             88  PW-HAS-MISSED-IIT       VALUE "Y".
012900
013000****** DERIVED FLAGS, FILLED IN BY ARTLIST BEFORE THE LINE IS WRITTEN
013100         10  PW-AGE-YEARS            PIC 9(3) COMP.
013200         10  PW-CLIN-STATUS          PIC X(25).
013300         10  PW-DUE-FOR-VL-SW        PIC X(1).
013400             88  PW-IS-DUE-FOR-VL        VALUE "Y".
013500         10  PW-VL-DUE-DATE-TXT      PIC X(15).
013600         10  FILLER                  PIC X(22).
