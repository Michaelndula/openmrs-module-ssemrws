000100******************************************************************
000200*    SUMREC  --  SUMMARY-COUNT OUTPUT RECORD AND SUMMARY         *
000300*    REPORT PRINT LINES, WRITTEN BY ARTLIST TO RPT-SUMMARY.      *
000400*    COVERS COHORT COUNTS, REGIMEN COUNTS, AND THE THREE         *
000500*    PERIOD-SUMMARY SUB-BLOCKS (MONTH / WEEK-OF-MONTH / DAY).    *
000600******************************************************************
000700 01  SUMMARY-COUNT-REC.
000800     05  SUM-LABEL               PIC X(30).
000900     05  SUM-COUNT               PIC 9(6).
001000     05  FILLER                  PIC X(96).
001100
001200******************************************************************
001300*    RPT-SUMMARY PRINT LINE -- 132-BYTE LINE PRINTER LAYOUT.     *
001400*    ONE WORKING COPY, REDEFINED FOR HEADER AND DETAIL USES.     *
001500******************************************************************
001600 01  SUM-PRINT-LINE.
001700     05  SUM-PR-CC               PIC X(1).
001800     05  FILLER                  PIC X(131).
001900
002000 01  SUM-PRINT-LINE-HDG1 REDEFINES SUM-PRINT-LINE.
002100     05  SUM-HD1-CC              PIC X(1).
002200     05  FILLER                  PIC X(9)  VALUE "RUN DATE ".
002300     05  SUM-HD1-RUN-DATE        PIC X(10).
002400     05  FILLER                  PIC X(10) VALUE "  PERIOD ".
002500     05  SUM-HD1-START-DATE      PIC X(10).
002600     05  FILLER                  PIC X(4)  VALUE " TO ".
002700     05  SUM-HD1-END-DATE        PIC X(10).
002800     05  FILLER                  PIC X(78).
002900
003000 01  SUM-PRINT-LINE-HDG2 REDEFINES SUM-PRINT-LINE.
003100     05  SUM-HD2-CC              PIC X(1).
003200     05  SUM-HD2-TITLE           PIC X(40).
003300     05  FILLER                  PIC X(91).
003400
003500 01  SUM-PRINT-LINE-DETAIL REDEFINES SUM-PRINT-LINE.
003600     05  SUM-DT-CC               PIC X(1).
003700     05  SUM-DT-LABEL            PIC X(35).
003800     05  FILLER                  PIC X(5).
003900     05  SUM-DT-COUNT            PIC ZZZZZ9.
004000     05  FILLER                  PIC X(85).
004100
004200 01  SUM-PRINT-LINE-TOTAL REDEFINES SUM-PRINT-LINE.
004300     05  SUM-TOT-CC              PIC X(1).
004400     05  FILLER                  PIC X(20) VALUE "TOTAL PATIENTS".
004500     05  SUM-TOT-COUNT           PIC ZZZZZ9.
004600     05  FILLER                  PIC X(105).
